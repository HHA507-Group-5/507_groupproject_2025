000100******************************************************************
000200*    ABENDREC  --  HOUSE STANDARD ABEND MESSAGE LAYOUT           *
000300*                                                                *
000400*    WRITTEN TO SYSOUT WHENEVER A BATCH STEP FINDS ITS RUN OUT   *
000500*    OF BALANCE (RECORDS READ VS. CONTROL COUNTS, ETC.) SO       *
000600*    OPERATIONS HAS SOMETHING TO PUT IN THE PROBLEM TICKET       *
000700*    BEFORE THE DIVIDE-BY-ZERO FORCES THE ABEND.                 *
000800******************************************************************
000900 01  ABEND-REC.
001000     05  FILLER                  PIC X(01) VALUE SPACE.
001100     05  ABEND-REASON            PIC X(60) VALUE SPACES.
001200     05  FILLER                  PIC X(01) VALUE SPACE.
001300     05  FILLER                  PIC X(10) VALUE "EXPECTED: ".
001400     05  EXPECTED-VAL            PIC S9(9)  VALUE ZERO.
001500     05  FILLER                  PIC X(01) VALUE SPACE.
001600     05  FILLER                  PIC X(08) VALUE "ACTUAL: ".
001700     05  ACTUAL-VAL              PIC S9(9)  VALUE ZERO.
001800     05  FILLER                  PIC X(31) VALUE SPACES.
001900
002000 01  MISC-ABEND-FIELDS.
002100     05  ZERO-VAL                PIC 9(01) VALUE ZERO.
002200     05  ONE-VAL                 PIC 9(01) VALUE 1.
002300     05  PARA-NAME               PIC X(24) VALUE SPACES.
002400     05  FILLER                  PIC X(02) VALUE SPACES.
