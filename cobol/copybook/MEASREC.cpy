000100******************************************************************
000200*    MEASREC  --  ATHLETE PERFORMANCE MEASUREMENT RECORD         *
000300*                                                                *
000400*    ONE RECORD PER MEASUREMENT TAKEN BY ONE OF THE THREE        *
000500*    FEEDER SYSTEMS (HAWKINS FORCE-PLATE, KINEXON WEARABLE,      *
000600*    VALD STRENGTH RIG).  THE EXTRACT JOB THAT BUILDS THE        *
000700*    MEASUREMENTS FILE OWNS EVERY BYTE OF THIS RECORD, SO        *
000800*    UNLIKE THE REST OF THIS SHOP'S QSAM LAYOUTS THERE IS NO     *
000900*    SPARE FILLER TO PAD OUT -- THE 137-BYTE LENGTH IS THE       *
001000*    EXTRACT'S CONTRACT WITH US, NOT OURS TO PAD.                *
001100******************************************************************
001200 01  MEASUREMENT-REC.
001300     05  PLAYERNAME              PIC X(30).
001400     05  TEAM                    PIC X(20).
001500     05  MEAS-DATE               PIC 9(08).
001600     05  MEAS-TIME               PIC 9(06).
001700     05  DATA-SOURCE             PIC X(10).
001800         88  HAWKINS-SOURCE      VALUE "hawkins".
001900         88  KINEXON-SOURCE      VALUE "kinexon".
002000         88  VALD-SOURCE         VALUE "vald".
002100     05  METRIC                  PIC X(50).
002200     05  METRIC-VALUE            PIC S9(9)V9(4).
002300
002400******************************************************************
002500*    ALTERNATE DATE/TIME VIEW OF THE MEASUREMENT RECORD, USED    *
002600*    BY THE DATA-QUALITY DATE-RANGE AND METRIC-DISCOVERY DATE    *
002700*    RANGE ROUTINES SO WE DO NOT HAVE TO RE-SLICE MEAS-DATE      *
002800*    AND MEAS-TIME BY REFERENCE MODIFICATION EVERY TIME.         *
002900******************************************************************
003000 01  MEASUREMENT-REC-DTBRK REDEFINES MEASUREMENT-REC.
003100     05  FILLER                  PIC X(30).
003200     05  FILLER                  PIC X(20).
003300     05  MSD-DATE-BRK.
003400         10  MSD-YY              PIC 9(04).
003500         10  MSD-MM              PIC 9(02).
003600         10  MSD-DD              PIC 9(02).
003700     05  MSD-TIME-BRK.
003800         10  MSD-HH              PIC 9(02).
003900         10  MSD-MN              PIC 9(02).
004000         10  MSD-SS              PIC 9(02).
004100     05  FILLER                  PIC X(10).
004200     05  FILLER                  PIC X(50).
004300     05  FILLER                  PIC X(13).
004400
004500******************************************************************
004600*    ALPHANUMERIC VIEW OF THE MEASUREMENT-VALUE FIELD, USED BY   *
004700*    METRSLCT SO A SELECTED MEASUREMENT CAN BE COPIED THROUGH TO *
004800*    THE OUTPUT FILE ONE MOVE AT A TIME WITHOUT RISKING A        *
004900*    NUMERIC MOVE TRUNCATING OR RE-EDITING THE 4 DECIMAL DIGITS. *
005000******************************************************************
005100 01  MEASUREMENT-REC-ALPHA REDEFINES MEASUREMENT-REC.
005200     05  FILLER                  PIC X(30).
005300     05  FILLER                  PIC X(20).
005400     05  FILLER                  PIC X(08).
005500     05  FILLER                  PIC X(06).
005600     05  FILLER                  PIC X(10).
005700     05  FILLER                  PIC X(50).
005800     05  MSA-METRIC-VALUE-X      PIC X(13).
