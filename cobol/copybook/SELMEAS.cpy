000100******************************************************************
000200*    SELMEAS  --  SELECTED-MEASUREMENTS OUTPUT RECORD            *
000300*                                                                *
000400*    ONE RECORD FOR EVERY MEASUREMENT WHOSE METRIC MATCHED ONE   *
000500*    OF THE FIVE SPORTS-SCIENCE PERFORMANCE METRICS IN METRSLCT. *
000600*    IDENTICAL LAYOUT TO MEASUREMENT-REC IN MEASREC -- RECORDS   *
000700*    ARE COPIED THROUGH UNCHANGED, NEVER EDITED OR RE-FORMATTED, *
000800*    SO LIKE MEASUREMENT-REC THIS LAYOUT CARRIES NO SPARE FILLER *
000900*    -- ALL 137 BYTES ARE COMMITTED DATA.                        *
001000******************************************************************
001100 01  SELECTED-MEASUREMENT-REC.
001200     05  SEL-PLAYERNAME          PIC X(30).
001300     05  SEL-TEAM                PIC X(20).
001400     05  SEL-MEAS-DATE           PIC 9(08).
001500     05  SEL-MEAS-TIME           PIC 9(06).
001600     05  SEL-DATA-SOURCE         PIC X(10).
001700     05  SEL-METRIC              PIC X(50).
001800     05  SEL-METRIC-VALUE        PIC S9(9)V9(4).
001810
001820******************************************************************
001830*    ALPHANUMERIC VIEW OF THE OUTPUT RECORD, LINED UP BYTE FOR    *
001840*    BYTE WITH MEASUREMENT-REC-ALPHA IN MEASREC.  METRSLCT MOVES  *
001850*    MSA-METRIC-VALUE-X STRAIGHT INTO SEL-METRIC-VALUE-X SO THE   *
001860*    SIGN AND THE 4 DECIMAL DIGITS PASS THROUGH UNTOUCHED --      *
001870*    A NUMERIC MOVE HAS NO BUSINESS RE-EDITING A VALUE THIS       *
001880*    ROUTINE NEVER LOOKS AT.                                      *
001890******************************************************************
001900 01  SELECTED-MEASUREMENT-REC-ALPHA REDEFINES
001910     SELECTED-MEASUREMENT-REC.
001920     05  FILLER                  PIC X(30).
001930     05  FILLER                  PIC X(20).
001940     05  FILLER                  PIC X(08).
001950     05  FILLER                  PIC X(06).
001960     05  FILLER                  PIC X(10).
001970     05  FILLER                  PIC X(50).
001980     05  SEL-METRIC-VALUE-X      PIC X(13).
