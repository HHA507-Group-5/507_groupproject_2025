000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  NAMECHK.
000400 AUTHOR. W G HARMON.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/14/85.
000700 DATE-COMPILED. 06/14/85.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          SMALL CALLED ROUTINE THAT ANSWERS ONE QUESTION -- IS
001400*          THE PLAYERNAME PASSED TO US AN INVALID NAME VALUE.
001500*          A NAME IS INVALID IF IT IS ALL SPACES, ALL LOW-VALUES,
001600*          OR THE WORD "UNKNOWN" IN ANY MIX OF UPPER AND LOWER
001700*          CASE.  ORIGINALLY A GENERAL-PURPOSE ROSTER NAME CHECK,
001800*          RE-POINTED IN 1999 SO MEASQLTY AND METRSLCT CAN SHARE
001900*          ONE INVALID-NAME RULE WITHOUT COPYING THE LOGIC TWICE.
002000*
002100*          THIS IS A ONE-QUESTION ROUTINE ON PURPOSE -- IT DOES
002200*          NOT TOUCH TEAM, METRIC, OR ANY OTHER FIELD ON THE
002300*          MEASUREMENT RECORD, AND IT NEVER WILL.  IF SPORTS
002400*          SCIENCE EVER WANTS A SECOND VALIDATION RULE (A TEAM
002500*          NAME CHECK, SAY) THAT BELONGS IN ITS OWN CALLED
002600*          ROUTINE, NOT BOLTED ON TO THIS ONE.
002700*
002800******************************************************************
002900*CHANGE-LOG.
003000*    DATE      BY   TICKET     DESCRIPTION
003100*    --------  ---  ---------  -----------------------------------
003200*    06/14/85  WGH  IS-0158    ORIGINAL CODING -- GENERAL-PURPOSE
003300*                              ROSTER NAME-VALIDATION CHECK, CALLED
003400*                              BY THE OLD ATHLETE-ROSTER LOAD JOB.
003500*    11/02/88  RTM  IS-0233    ADDED THE "UNKNOWN" LITERAL CHECK --
003600*                              ROSTER FEED STARTED SENDING THE WORD
003700*                              INSTEAD OF BLANKS FOR MISSING NAMES.
003800*    04/30/98  WGH  Y2K-0031   REVIEWED FOR Y2K -- NO DATE FIELDS
003900*                              IN THIS ROUTINE, NO CHANGE NEEDED.
004000*    08/11/99  WGH  IS-0733    RE-POINTED FOR THE SPORTS-SCIENCE
004100*                              MEASUREMENT-QUALITY JOB -- MEASQLTY
004200*                              210-ACCUM-NAME-STATS AND METRSLCT
004300*                              NOW BOTH CALL THIS COPY INSTEAD OF
004400*                              CARRYING THEIR OWN INVALID-NAME TEST.
004500*    05/06/02  DPK  IS-0779    LOW-VALUES NOW TREATED AS BLANK --
004600*                              A BAD TAPE MOUNT FED US NULLS
004700*                              INSTEAD OF SPACES ONE WEEKEND.
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400*    NO SPECIAL-NAMES ENTRY -- THIS ROUTINE OPENS NO FILES, PRINTS
005500*    NOTHING, AND HAS NO PAGE-BREAK CHANNEL TO NAME.
005600 INPUT-OUTPUT SECTION.
005700*    NO SELECT/FD ENTRIES -- THE ONLY DATA THIS ROUTINE SEES
005800*    COMES IN OVER THE LINKAGE SECTION FROM THE CALLING PROGRAM.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200*    NO FD ENTRIES -- SEE THE REMARK ABOVE.
006300
006400 WORKING-STORAGE SECTION.
006500*    WS-UPPER-NAME HOLDS THE CALLER'S PLAYERNAME AFTER IT HAS
006600*    BEEN FOLDED TO UPPER CASE SO THE "UNKNOWN" LITERAL TEST
006700*    BELOW DOES NOT CARE WHETHER THE FEED SENT US "Unknown",
006800*    "UNKNOWN", OR SOME OTHER MIX OF CASE.
006900 01  WS-UPPER-NAME                   PIC X(30).
007000*    WS-LOWER-ALPHABET AND WS-UPPER-ALPHABET ARE THE FROM/TO
007100*    TABLES FOR THE INSPECT ... CONVERTING BELOW -- THIS SHOP'S
007200*    STANDARD WAY OF FOLDING CASE BEFORE THE INTRINSIC FUNCTION
007300*    VERBS WERE AVAILABLE ON THE HOUSE COMPILER, AND STILL THE
007400*    WAY IT IS DONE HERE SINCE THE ROUTINE HAS NEVER BEEN
007500*    RECOMPILED UNDER A NEWER COMPILER RELEASE.
007600 01  WS-LOWER-ALPHABET               PIC X(26)
007700         VALUE "abcdefghijklmnopqrstuvwxyz".
007800 01  WS-UPPER-ALPHABET               PIC X(26)
007900         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008000
008100******************************************************************
008200*    LINKAGE SECTION -- THE TWO PARAMETERS PASSED BY THE CALLING  *
008300*    PROGRAM'S CALL STATEMENT, IN THE ORDER THE CALL LISTS THEM.  *
008400******************************************************************
008500 LINKAGE SECTION.
008600*    NAMECHK-NAME-IN IS THE PLAYERNAME FIELD FROM THE CALLER'S
008700*    MEASUREMENT-REC (OR NM-PLAYERNAME FROM ITS NAME TABLE) --
008800*    WE NEVER MOVE ANYTHING BACK INTO IT, ONLY READ IT.
008900 01  NAMECHK-NAME-IN                 PIC X(30).
009000*    NAMECHK-INVALID-SW IS SET BY US AND READ BY THE CALLER --
009100*    "Y" MEANS THE NAME FAILED THE INVALID-NAME TEST, "N" MEANS
009200*    IT PASSED.  THE CALLER TESTS THE 88-LEVEL, NOT THE RAW
009300*    VALUE, SO A THIRD VALUE COULD BE ADDED HERE LATER WITHOUT
009400*    BREAKING ANY EXISTING CALLER.
009500 01  NAMECHK-INVALID-SW              PIC X(01).
009600     88  NAMECHK-NAME-IS-INVALID     VALUE "Y".
009700     88  NAMECHK-NAME-IS-VALID       VALUE "N".
009800
009900******************************************************************
010000*    PROCEDURE DIVISION -- THREE TESTS, IN ORDER:                 *
010100*    (1) SPACES OR LOW-VALUES  (2) THE LITERAL "UNKNOWN" ALONE.   *
010200*    THE FIRST TEST TO HIT SETS THE SWITCH AND EXITS; IF NEITHER  *
010300*    HITS THE NAME IS LEFT VALID.                                 *
010400******************************************************************
010500 PROCEDURE DIVISION USING NAMECHK-NAME-IN, NAMECHK-INVALID-SW.
010600*    START EVERY CALL WITH THE SWITCH RESET -- THE LINKAGE AREA
010700*    IS THE CALLER'S STORAGE, NOT OURS, SO WE CANNOT ASSUME IT
010800*    CAME IN "N" JUST BECAUSE THAT IS WHAT WE ALWAYS LEAVE IT AS.
010900     MOVE "N" TO NAMECHK-INVALID-SW.
011000
011100*    TEST 1 -- BLANK OR NULL NAME.  A GOBACK HERE SKIPS THE
011200*    "UNKNOWN" TEST ENTIRELY SINCE A BLANK NAME CANNOT ALSO
011300*    SPELL "UNKNOWN".
011400     IF NAMECHK-NAME-IN = SPACES OR LOW-VALUES              050602DPK
011500*** LOW-VALUES ADDED -- BAD TAPE MOUNT FED US NULLS, IS-0779
011600         MOVE "Y" TO NAMECHK-INVALID-SW
011700         GOBACK
011800     END-IF.
011900
012000*    TEST 2 -- THE LITERAL "UNKNOWN", ANY MIX OF CASE, WITH
012100*    NOTHING ELSE IN THE FIELD.  FOLD TO UPPER CASE FIRST SO
012200*    THE COMPARE BELOW ONLY HAS TO KNOW ABOUT ONE SPELLING.
012300     MOVE NAMECHK-NAME-IN TO WS-UPPER-NAME.
012400     INSPECT WS-UPPER-NAME
012500         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
012600
012700     IF WS-UPPER-NAME(1:7) = "UNKNOWN"
012800        AND WS-UPPER-NAME(8:23) = SPACES
012900         MOVE "Y" TO NAMECHK-INVALID-SW
013000     END-IF.
013100
013200*    FALL THROUGH TO HERE MEANS NEITHER TEST FIRED -- THE SWITCH
013300*    IS STILL "N" FROM THE TOP OF THE PARAGRAPH, SO THE NAME IS
013400*    LEFT VALID.
013500     GOBACK.
