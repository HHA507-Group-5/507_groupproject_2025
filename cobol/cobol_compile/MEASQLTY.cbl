000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  MEASQLTY.
000030 AUTHOR. R T MOSHER.
000040 INSTALLATION. COBOL DEVELOPMENT CENTER.
000050 DATE-WRITTEN. 03/14/91.
000060 DATE-COMPILED. 03/14/91.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM READS THE FULL ATHLETE PERFORMANCE
000130*          MEASUREMENT EXTRACT AND PRODUCES THE FIRST THREE
000140*          SECTIONS OF THE QUALITY-REPORT DATASET -- A RECORD
000150*          PREVIEW, A DATA-QUALITY ASSESSMENT, AND A METRIC-
000160*          DISCOVERY SUMMARY.  THE FOURTH SECTION (SELECTION
000170*          TOTALS) IS APPENDED BY THE NEXT JOB STEP, METRSLCT,
000180*          WHICH OPENS THIS SAME REPORT DATASET EXTEND.
000190*
000200*          NO SORTING IS DONE -- EVERY COUNT AND EVERY TOP-10
000210*          LISTING IS BUILT BY A SINGLE PASS OVER THE INPUT
000220*          FILE INTO IN-STORAGE TABLES, THEN SCANNED AGAIN AT
000230*          END OF FILE TO PICK OFF THE LARGEST UNPRINTED ENTRY
000240*          TEN TIMES OVER.  THIS AVOIDS A SORT STEP FOR WHAT IS
000250*          A ONE-SEASON VOLUME OF MEASUREMENTS.
000260*
000270*          THE PROGRAM MAKES ONE PASS OVER MEASDATA (100-MAINLINE,
000280*          DRIVEN FROM THE MAIN PARAGRAPH) AND BUILDS SIX WORKING-
000290*          STORAGE TABLES ALONG THE WAY -- A PREVIEW OF THE FIRST
000300*          5 RECORDS, A DISTINCT-NAME TABLE, A DISTINCT-TEAM
000310*          TABLE, A 4-ROW SOURCE-COUNT TABLE, A (SOURCE, METRIC)
000320*          TABLE, AND A DISTINCT-METRIC TABLE.  EVERYTHING PRINTED
000330*          AFTER END OF FILE IS DERIVED FROM THOSE SIX TABLES --
000340*          NO SECOND PASS OVER MEASDATA IS EVER MADE.
000350*
000360******************************************************************
000370*
000380*          INPUT FILE              -   DDS0002.MEASDATA
000390*
000400*          THIS PROGRAM RUNS AS THE FIRST STEP OF THE TWO-STEP
000410*          MEASUREMENT-QUALITY JOB, MEASQTLJ.  STEP 2, METRSLCT,
000420*          RE-READS MEASDATA A SECOND TIME (INDEPENDENTLY OF
000430*          ANYTHING BUILT HERE) TO SPLIT OFF THE SPORTS-SCIENCE
000440*          PERFORMANCE METRICS INTO THEIR OWN OUTPUT FILE AND TO
000450*          APPEND SECTION 4 TO THIS STEP'S REPORT.  THE TWO
000460*          STEPS SHARE NOTHING IN WORKING STORAGE -- QUALRPT IS
000470*          THE ONLY HANDOFF BETWEEN THEM, AND IT IS A SEQUENTIAL
000480*         FILE, NOT A DATABASE, SO THE JCL MUST RUN THEM IN
000490*         ORDER ON THE SAME SUBMISSION.
000500*
000510*          DATA-NAME PREFIX LEGEND FOR THIS PROGRAM --
000520*            PV-   PREVIEW-TABLE ROW (SECTION 1 BUFFER)
000530*            NM-   NAME-TABLE ROW (DISTINCT ATHLETE)
000540*            TM-   TEAM-TABLE ROW (DISTINCT TEAM)
000550*            SRC-  SOURCE-COUNT-TABLE ROW (ONE OF 4 FEEDERS)
000560*            MTB-  METRIC-TABLE ROW (ONE SOURCE, ONE METRIC)
000570*            DM-   DISTINCT-METRIC-TABLE ROW (METRIC NAME ALONE)
000580*            T10-  TOP-10-TABLE ROW (REUSED BY EVERY TOP-10 SCAN)
000590*            WS-PL-  PRINT-LINE WORK AREA (LABEL/VALUE VIEW)
000600*            WS-PLC- PRINT-LINE WORK AREA (FOUR-COLUMN VIEW)
000610*            MSD-  DATE-BREAKOUT REDEFINES OF MEASUREMENT-REC
000620*          NONE OF THESE PREFIXES ARE A HOUSE-WIDE STANDARD --
000630*          THEY ARE LOCAL TO THIS PROGRAM SO THE SUBSCRIPT ON
000640*          A GIVEN FIELD IS OBVIOUS FROM ITS NAME ALONE WHEN
000650*          TABLE LOGIC FROM SIX DIFFERENT TABLES IS INTERLEAVED
000660*          IN THE SAME PARAGRAPH, AS IT OFTEN IS BELOW.
000670*
000680*          OUTPUT FILE PRODUCED    -   DDS0002.QUALRPT
000690*
000700*          DUMP FILE               -   SYSOUT
000710*
000720******************************************************************
000730*CHANGE-LOG.
000740*    DATE      BY   TICKET     DESCRIPTION
000750*    --------  ---  ---------  -----------------------------------
000760*    03/14/91  RTM  IS-0441    ORIGINAL CODING.
000770*    09/02/91  RTM  IS-0466    ADDED MULTI-SOURCE ATHLETE COUNT
000780*                              PER SPORTS-SCIENCE REQUEST.
000790*    02/18/92  DPK  IS-0512    FIXED DISTINCT-TEAM COUNT TO
000800*                              EXCLUDE BLANK TEAM WITHOUT TRIM.
000810*    11/09/93  DPK  IS-0588    RAISED NAME-TABLE FROM 1500 TO
000820*                              3000 ENTRIES -- TABLE OVERFLOW ON
000830*                              THE FALL CAMP EXTRACT.
000840*    06/21/95  LMS  IS-0649    METRIC-DISCOVERY TOP-10 NOW CARRIES
000850*                              EARLIEST/LATEST TIMESTAMP PER THE
000860*                              REVISED SPORTS-SCIENCE LAYOUT.
000870*    01/07/97  LMS  IS-0701    RECORD PREVIEW SECTION ADDED --
000880*                              SPORTS SCIENCE WANTED TO EYEBALL
000890*                              THE FIRST FEW ROWS OF EACH RUN.
000900*    04/30/98  WGH  Y2K-0031   MEAS-DATE WAS ALREADY 4-DIGIT YEAR
000910*                              IN THIS FEED -- NO CHANGE NEEDED,
000920*                              LOGGED FOR THE Y2K INVENTORY.
000930*    08/11/99  WGH  IS-0733    INVALID-NAME CHECK MOVED OUT TO
000940*                              CALLED SUBPROGRAM NAMECHK SO
000950*                              METRSLCT CAN SHARE THE SAME RULE.
000960*    03/03/00  WGH  IS-0741    DISTINCT-METRIC-TABLE RAISED FROM
000970*                              200 TO 300 -- KINEXON ADDED A
000980*                              BATCH OF NEW METRIC NAMES.
000990*    07/19/01  DPK  IS-0758    TOP-10-BY-SOURCE SCAN NO LONGER
001000*                              RE-SCANS ENTRIES ALREADY PRINTED.
001010*    01/22/02  DPK  IS-0771    SOURCE-COUNT TABLE NOW PRELOADS ALL
001020*                              FOUR SLOTS AT HOUSEKEEPING TIME --
001030*                              PREVIOUSLY "OTHER" ONLY APPEARED IF
001040*                              A NON-CATALOG SOURCE ACTUALLY SHOWED
001050*                              UP, WHICH MADE THE SECTION-2 SOURCE
001060*                              COUNTS LOOK LIKE A DIFFERENT REPORT
001070*                              FROM WEEK TO WEEK.
001080*    04/02/03  DPK  IS-0801    ADDED THE MSD- DATE-BREAKOUT VIEW
001090*                              (MEASUREMENT-REC-DTBRK) TO THE
001100*                              230 PARAGRAPH SO THE TIMESTAMP
001110*                              ACCUMULATOR NO LONGER RELIES ON
001120*                              MEAS-DATE/MEAS-TIME BEING GLUED
001130*                              TOGETHER BY HAND EVERY RECORD.
001140******************************************************************
001150******************************************************************
001160*    GLOSSARY OF BUSINESS TERMS USED IN THIS PROGRAM --           *
001170*                                                                *
001180*    ATHLETE           A DISTINCT PLAYERNAME VALUE.  TWO RECORDS *
001190*                      WITH THE SAME PLAYERNAME ARE THE SAME     *
001200*                     ATHLETE EVEN IF THEIR TEAM DIFFERS -- THIS *
001210*                     PROGRAM DOES NOT CROSS-CHECK TEAM AGAINST  *
001220*                     NAME.                                      *
001230*    DATA SOURCE       WHICH WEARABLE-SENSOR VENDOR'S FEED THE   *
001240*                     RECORD CAME FROM -- HAWKINS, KINEXON, OR   *
001250*                     VALD.  ANYTHING ELSE FALLS INTO "OTHER".   *
001260*    METRIC            THE NAME OF THE PERFORMANCE MEASUREMENT   *
001270*                     ITSELF (E.G. "JUMP HEIGHT (M)", "SPRINT    *
001280*                     SPEED (M/S)") -- FREE TEXT SUPPLIED BY THE *
001290*                     VENDOR FEED, NOT A HOUSE-MAINTAINED CODE   *
001300*                     TABLE, WHICH IS WHY THIS PROGRAM DISCOVERS *
001310*                     THE SET OF METRICS RATHER THAN VALIDATING  *
001320*                     AGAINST A FIXED LIST.                      *
001330*    MULTI-SOURCE      AN ATHLETE WHOSE MEASUREMENTS SHOW UP     *
001340*    ATHLETE          UNDER 2 OR MORE OF THE THREE KNOWN DATA    *
001350*                     SOURCES -- A SIGNAL SPORTS SCIENCE USES TO *
001360*                     SPOT ATHLETES WEARING MORE THAN ONE VENDOR *
001370*                     OF SENSOR AT THE SAME TRAINING SESSION.    *
001380*    INVALID NAME      A PLAYERNAME THAT IS BLANK, LOW-VALUES,   *
001390*                     OR THE LITERAL "UNKNOWN" -- SEE NAMECHK.   *
001400******************************************************************
001410
001420 ENVIRONMENT DIVISION.
001430 CONFIGURATION SECTION.
001440 SOURCE-COMPUTER. IBM-390.
001450 OBJECT-COMPUTER. IBM-390.
001460*    C01 NAMES THE CARRIAGE-CONTROL CHANNEL PUNCHED FOR TOP-OF-
001470*    FORM ON THE QUALRPT PRINT TAPE -- 610-WRITE-PAGE-HDR
001480*    ADVANCES ON THIS CHANNEL RATHER THAN A LITERAL SKIP COUNT
001490*    SO THE FORMS OPERATOR CAN RE-STOCK A DIFFERENT LENGTH FORM
001500*    WITHOUT A RECOMPILE.
001510 SPECIAL-NAMES.
001520     C01 IS NEXT-PAGE.
001530
001540 INPUT-OUTPUT SECTION.
001550 FILE-CONTROL.
001560*    SYSOUT IS THE HOUSE DUMP FILE -- WRITTEN ONLY BY THE ABEND
001570*    ROUTINE AT 1000-ABEND-RTN, NEVER READ.
001580     SELECT SYSOUT
001590     ASSIGN TO UT-S-SYSOUT
001600       ORGANIZATION IS SEQUENTIAL.
001610
001620*    MEASDATA IS THE MEASUREMENT-COLLECTION EXTRACT -- THE ONLY
001630*    INPUT THIS STEP READS.  FILE STATUS IS TESTED AFTER EVERY
001640*    READ AT 900-READ-MEASDATA SO A HARDWARE READ ERROR SHOWS UP
001650*    AS SOMETHING OTHER THAN A SILENT SHORT FILE.
001660     SELECT MEASDATA
001670     ASSIGN TO UT-S-MEASDATA
001680       ACCESS MODE IS SEQUENTIAL
001690       FILE STATUS IS MFCODE.
001700
001710*    QUALRPT IS THE FOUR-SECTION QUALITY REPORT.  THIS STEP OPENS
001720*    IT OUTPUT AND WRITES SECTIONS 1-3; METRSLCT RE-OPENS IT
001730*    EXTEND AND APPENDS SECTION 4.
001740     SELECT QUALRPT
001750     ASSIGN TO UT-S-QUALRPT
001760       ACCESS MODE IS SEQUENTIAL
001770       FILE STATUS IS RFCODE.
001780
001790 DATA DIVISION.
001800 FILE SECTION.
001810 FD  SYSOUT
001820     RECORDING MODE IS F
001830     LABEL RECORDS ARE STANDARD
001840     RECORD CONTAINS 130 CHARACTERS
001850     BLOCK CONTAINS 0 RECORDS
001860     DATA RECORD IS SYSOUT-REC.
001870 01  SYSOUT-REC  PIC X(130).
001880
001890****** THIS FILE IS BUILT BY THE MEASUREMENT-COLLECTION EXTRACT
001900****** JOB.  ONE RECORD PER MEASUREMENT, NO KEY ORDER RELIED ON.
001910****** THERE IS NO TRAILER RECORD -- END OF FILE IS END OF DATA.
001920******************************************************************
001930*    THE EXTRACT JOB THAT BUILDS THIS FILE MERGES ALL THREE       *
001940*    VENDOR FEEDS (HAWKINS, KINEXON, VALD) BEFORE THIS STEP EVER  *
001950*    RUNS -- THIS PROGRAM NEVER TALKS TO ANY OF THE THREE         *
001960*    VENDOR SYSTEMS DIRECTLY, AND HAS NO KNOWLEDGE OF WHATEVER    *
001970*    FILE FORMAT, TRANSMISSION SCHEDULE, OR RETRY LOGIC THE       *
001980*    EXTRACT JOB USES TO PULL EACH VENDOR'S DATA.  IF A VENDOR    *
001990*    FEED IS LATE OR MISSING FOR A GIVEN DAY, THAT IS AN EXTRACT- *
002000*    JOB PROBLEM, NOT A MEASQLTY PROBLEM -- THIS STEP SIMPLY      *
002010*    REPORTS ON WHATEVER RECORDS THE EXTRACT DELIVERED TO IT.     *
002020******************************************************************
002030 FD  MEASDATA
002040     RECORDING MODE IS F
002050     LABEL RECORDS ARE STANDARD
002060     RECORD CONTAINS 137 CHARACTERS
002070     BLOCK CONTAINS 0 RECORDS
002080     DATA RECORD IS MEASUREMENT-REC.
002090     COPY MEASREC.
002100
002110****** ONE 132-BYTE LINE-SEQUENTIAL RECORD PER PRINT LINE.  THE
002120****** FOUR REPORT SECTIONS SHARE THIS ONE FD -- THE SECTION
002130****** TITLE PRINTED AT 620-WRITE-SECTION-HDR IS WHAT TELLS THE
002140****** READER WHICH SECTION FOLLOWS.
002150 FD  QUALRPT
002160     RECORDING MODE IS F
002170     LABEL RECORDS ARE STANDARD
002180     RECORD CONTAINS 132 CHARACTERS
002190     BLOCK CONTAINS 0 RECORDS
002200     DATA RECORD IS RPT-REC.
002210 01  RPT-REC  PIC X(132).
002220
002230** QSAM FILE
002240******************************************************************
002250*    WORKING-STORAGE LAYOUT CONVENTIONS FOR THIS PROGRAM --        *
002260*                                                                *
002270*    EVERY COUNTER, SUBSCRIPT, RECORD COUNT AND ACCUMULATOR IS    *
002280*    DECLARED COMP -- THIS PROGRAM DOES ARITHMETIC ON EVERY ONE   *
002290*    OF THEM (EVEN THE ONES THAT LOOK LIKE PLAIN FLAGS, SUCH AS   *
002300*    T10-ROWS-USED) AND ZONED DISPLAY ARITHMETIC ON A TABLE THIS  *
002310*    LARGE WOULD COST MORE CPU THAN THE SAVED PRINTABILITY IS     *
002320*    WORTH, SINCE NONE OF THESE FIELDS ARE EVER DISPLAYED OR      *
002330*    PRINTED DIRECTLY -- THEY ARE ALWAYS MOVED INTO A PRINT-LINE  *
002340*    EDIT FIELD FIRST.  MONEY IS NOT INVOLVED ANYWHERE IN THIS    *
002350*    PROGRAM SO THE QUESTION OF COMP-3 VERSUS DISPLAY FOR MONEY   *
002360*    NEVER COMES UP -- THE ONE SIGNED DECIMAL FIELD IN THE WHOLE  *
002370*    PROGRAM, METRIC-VALUE, IS DEFINED IN MEASREC AS ZONED         *
002380*    DISPLAY BECAUSE IT ARRIVES THAT WAY OFF THE VENDOR FEED AND  *
002390*    IS NEVER COMPUTED ON HERE, ONLY CARRIED, COMPARED, AND        *
002400*    PRINTED.                                                      *
002410******************************************************************
002420 WORKING-STORAGE SECTION.
002430
002440******************************************************************
002450*    FILE-STATUS-CODES -- ONE TWO-BYTE STATUS PER SELECT ABOVE.   *
002460*    ONLY THE 88-LEVELS THIS PROGRAM ACTUALLY TESTS ARE NAMED;    *
002470*    ANY OTHER STATUS VALUE FALLS THROUGH TO THE NORMAL PATH,     *
002480*    THE SAME AS THE SHOP'S OTHER QSAM STEPS.                     *
002490******************************************************************
002500 01  FILE-STATUS-CODES.
002510*    MFCODE -- MEASDATA'S STATUS.  "10" MEANS END OF FILE, THE
002520*    ONLY VALUE 900-READ-MEASDATA CARES ABOUT.
002530     05  MFCODE                  PIC X(2).
002540         88  NO-MORE-DATA        VALUE "10".
002550*    RFCODE -- QUALRPT'S STATUS.  CODE-WRITE (SPACES) IS THE
002560*    NORMAL SUCCESSFUL-WRITE STATUS; NOTHING IN THIS PROGRAM
002570*    CURRENTLY BRANCHES ON IT, BUT IT IS CARRIED HERE THE SAME
002580*    WAY THE SHOP CARRIES A STATUS FIELD FOR EVERY OUTPUT FILE
002590*    IN CASE A FUTURE ENHANCEMENT NEEDS TO TEST A WRITE ERROR.
002600     05  RFCODE                  PIC X(2).
002610         88  CODE-WRITE          VALUE SPACES.
002620     05  FILLER                  PIC X(06).
002630
002640******************************************************************
002650*    TABLE SIZING AND OVERFLOW POLICY --                         *
002660*                                                                *
002670*    EVERY OCCURS TABLE BELOW IS SIZED TO A ROUND NUMBER WELL     *
002680*    ABOVE THE LARGEST ROSTER OR CATALOG SPORTS SCIENCE HAS EVER  *
002690*    SENT US, WITH ROOM LEFT FOR GROWTH.  NONE OF THEM ARE        *
002700*    UNBOUNDED, AND NONE OF THEM ARE TESTED FOR OVERFLOW BEFORE   *
002710*    THE SUBSCRIPT IS USED -- IF A FUTURE SEASON EVER SENDS MORE  *
002720*    DISTINCT ATHLETES, TEAMS, OR METRICS THAN A TABLE HOLDS, THE  *
002730*    STEP WILL ABEND ON A SUBSCRIPT-OUT-OF-RANGE RATHER THAN      *
002740*    SILENTLY DROP DATA.  THAT IS DELIBERATE -- A SILENT DROP OF  *
002750*    QUALITY-ASSESSMENT DATA WOULD BE WORSE THAN A JOB FAILURE A  *
002760*    RERUN AFTER A COMPILE-TIME TABLE BUMP CAN FIX.  NAME-TABLE    *
002770*    WAS BUMPED ONCE ALREADY (IS-0588, SEE ABOVE) FOR EXACTLY     *
002780*    THIS REASON, AND DISTINCT-METRIC-TABLE ONCE MORE (IS-0741).  *
002790******************************************************************
002800
002810******************************************************************
002820*    SIX ONE-BYTE SWITCHES, ONE PER "AM I DONE SCANNING YET"      *
002830*    QUESTION THE PROGRAM ASKS ITSELF.  EACH IS ITS OWN 77-LEVEL  *
002840*    RATHER THAN FOLDED INTO A GROUP -- THE SAME WAY THE SHOP'S   *
002850*    OLDER EDIT STEPS CARRY THEIR EOF AND FOUND SWITCHES.         *
002860******************************************************************
002870*    MORE-DATA-SW -- DRIVES THE MAIN READ LOOP.  SET TO "N" ONLY
002880*    BY 900-READ-MEASDATA ON END OF FILE.
002890 77  MORE-DATA-SW                PIC X(01) VALUE "Y".
002900     88  NO-MORE-MEASUREMENTS    VALUE "N".
002910
002920*    NAME-FOUND-SW -- SET BY 211-SEARCH-NAME-TABLE WHEN THE
002930*    CURRENT PLAYERNAME MATCHES AN ALREADY-TABLED ROW; RESET TO
002940*    "N" AT THE TOP OF EVERY 210-ACCUM-NAME-STATS CALL.
002950 77  NAME-FOUND-SW               PIC X(01) VALUE "N".
002960     88  NAME-ALREADY-IN-TABLE   VALUE "Y".
002970
002980*    TEAM-FOUND-SW -- SAME PATTERN AS NAME-FOUND-SW, FOR THE
002990*    DISTINCT-TEAM TABLE SEARCHED AT 221-SEARCH-TEAM-TABLE.
003000 77  TEAM-FOUND-SW               PIC X(01) VALUE "N".
003010     88  TEAM-ALREADY-IN-TABLE   VALUE "Y".
003020
003030*    METRIC-FOUND-SW -- SAME PATTERN, FOR THE (SOURCE, METRIC)
003040*    TABLE SEARCHED AT 251-SEARCH-METRIC-TABLE.
003050 77  METRIC-FOUND-SW             PIC X(01) VALUE "N".
003060     88  METRIC-ALREADY-IN-TABLE VALUE "Y".
003070
003080*    DIST-METRIC-FOUND-SW -- SAME PATTERN, FOR THE ALL-SOURCE
003090*    DISTINCT-METRIC TABLE SEARCHED AT 252-SEARCH-DIST-METRIC-TBL.
003100 77  DIST-METRIC-FOUND-SW        PIC X(01) VALUE "N".
003110     88  DIST-METRIC-ALREADY-IN-TABLE VALUE "Y".
003120
003130*    TOP-TABLE-BUILD-SW -- CARRIED FOR SYMMETRY WITH THE OTHER
003140*    FIVE SWITCHES; THE TOP-10 BUILD PARAGRAPHS TEST T10-ROWS-USED
003150*    DIRECTLY RATHER THAN A SEPARATE FOUND-SWITCH, BUT THIS SLOT
003160*    IS LEFT DECLARED IN CASE A FUTURE "SLOT ALREADY TAKEN" TEST
003170*    IS EVER NEEDED IN THE 755-SERIES PICK LOGIC.
003180 77  TOP-TABLE-BUILD-SW          PIC X(01) VALUE "N".
003190     88  TOP-TABLE-SLOT-USED     VALUE "Y".
003200
003210******************************************************************
003220*    PREVIEW TABLE -- THE FIRST 5 RECORDS READ, HELD OVER SO     *
003230*    THEY CAN BE PRINTED AS SECTION 1 OF THE REPORT BEFORE THE   *
003240*    QUALITY-ASSESSMENT TOTALS (WHICH ARE ONLY KNOWN AT EOF).    *
003250******************************************************************
003260 01  PREVIEW-TABLE.
003270*    PV-ROW HOLDS A STRAIGHT COPY OF EACH OF THE SEVEN
003280*    MEASUREMENT-REC FIELDS FOR THE FIRST 5 RECORDS READ.  ONLY
003290*    5 ROWS ARE EVER USED -- 100-MAINLINE STOPS FILLING THIS
003300*    TABLE ONCE PREVIEW-ROW-COUNT REACHES 5.
003310     05  PREVIEW-ROW OCCURS 5 TIMES INDEXED BY PV-IDX.
003320         10  PV-PLAYERNAME       PIC X(30).
003330         10  PV-TEAM             PIC X(20).
003340         10  PV-MEAS-DATE        PIC 9(08).
003350         10  PV-DATA-SOURCE      PIC X(10).
003360         10  PV-METRIC           PIC X(50).
003370         10  PV-METRIC-VALUE     PIC S9(9)V9(4).
003380         10  FILLER              PIC X(03).
003390*    PREVIEW-ROW-COUNT -- HOW MANY OF THE 5 SLOTS ARE FILLED SO
003400*    FAR.  ALSO DOUBLES AS THE UPPER BOUND WHEN 700-WRITE-PREVIEW
003410*    LOOPS BACK OVER THE TABLE AT END OF FILE.
003420 77  PREVIEW-ROW-COUNT           PIC 9(01) COMP VALUE ZERO.
003430
003440******************************************************************
003450*    DISTINCT-NAME TABLE -- ONE ENTRY PER DISTINCT PLAYERNAME    *
003460*    VALUE SEEN (INCLUDING BLANK AND "UNKNOWN" -- THOSE ARE      *
003470*    DISTINCT VALUES TOO, THEY JUST ALSO FAIL THE NAMECHK TEST). *
003480*    ALSO CARRIES THE PER-SOURCE SEEN-FLAGS FOR THE MULTI-       *
003490*    SOURCE-ATHLETE COUNT.                                       *
003500******************************************************************
003510 01  NAME-TABLE.
003520     05  NAME-ROW OCCURS 3000 TIMES INDEXED BY NM-IDX.        110993DPK
003530*** RAISED FROM 1500 -- TABLE OVERFLOW ON FALL CAMP, IS-0588
003540*        NM-PLAYERNAME -- THE DISTINCT NAME VALUE ITSELF, TESTED
003550*        BYTE FOR BYTE BY 211-SEARCH-NAME-TABLE.
003560         10  NM-PLAYERNAME       PIC X(30).
003570*        NM-COUNT -- HOW MANY MEASUREMENT RECORDS CARRIED THIS
003580*        PLAYERNAME.  PRINTED NEXT TO INVALID NAMES AT 731 SO
003590*        SPORTS SCIENCE CAN SEE HOW MUCH DATA A BAD FEED COST.
003600         10  NM-COUNT            PIC 9(07) COMP.
003610*        NM-SEEN-HAWKINS/KINEXON/VALD -- SET "Y" THE FIRST TIME
003620*        THIS PLAYERNAME SHOWS UP UNDER THAT DATA SOURCE.  ONCE
003630*        SET THEY ARE NEVER RESET -- 735A-CHECK-ONE-ATHLETE ADDS
003640*        UP HOW MANY OF THE THREE ARE "Y" TO DECIDE IF THE
003650*        ATHLETE COUNTS AS MULTI-SOURCE.
003660         10  NM-SEEN-HAWKINS     PIC X(01) VALUE "N".
003670             88  NM-HAWKINS-SEEN VALUE "Y".
003680         10  NM-SEEN-KINEXON     PIC X(01) VALUE "N".
003690             88  NM-KINEXON-SEEN VALUE "Y".
003700         10  NM-SEEN-VALD        PIC X(01) VALUE "N".
003710             88  NM-VALD-SEEN    VALUE "Y".
003720         10  FILLER              PIC X(02).
003730*    NAME-TABLE-COUNT -- HOW MANY OF THE 3000 SLOTS ARE FILLED,
003740*    I.E. THE DISTINCT-ATHLETE COUNT PRINTED AT 720.
003750 77  NAME-TABLE-COUNT             PIC 9(05) COMP VALUE ZERO.
003760
003770*    TEAM-TABLE -- SAME IDEA AS NAME-TABLE BUT FOR TEAM, AND
003780*    WITHOUT PER-SOURCE FLAGS SINCE NOTHING DOWNSTREAM NEEDS THEM.
003790*    A BLANK TEAM IS NEVER TABLED HERE -- 220-ACCUM-TEAM-STATS
003800*    SKIPS THE PARAGRAPH ENTIRELY WHEN TEAM = SPACES.
003810 01  TEAM-TABLE.
003820     05  TEAM-ROW OCCURS 700 TIMES INDEXED BY TM-IDX.
003830         10  TM-TEAM             PIC X(20).
003840         10  FILLER              PIC X(05).
003850 77  TEAM-TABLE-COUNT             PIC 9(04) COMP VALUE ZERO.
003860
003870******************************************************************
003880*    SOURCE-COUNT TABLE -- PRELOADED WITH THE THREE KNOWN FEEDER *
003890*    SYSTEMS.  A FOURTH SLOT CATCHES ANYTHING ELSE THAT SHOWS UP *
003900*    ON THE FEED SO A BAD SOURCE VALUE DOESN'T ABEND THE STEP.   *
003910******************************************************************
003920 01  SOURCE-COUNT-TABLE.
003930*        SRC-NAME -- PRELOADED AT 000-HOUSEKEEPING WITH "hawkins",
003940*        "kinexon", "vald", AND "OTHER" IN THAT ORDER; RE-SORTED
003950*        IN PLACE BY 725-BUILD-SOURCE-TOP SO SLOT 1 IS ALWAYS THE
003960*        LARGEST COUNT WHEN 726-PRINT-SOURCE-TOP RUNS.
003970     05  SRC-ROW OCCURS 4 TIMES INDEXED BY SR-IDX SR-IDX2.
003980         10  SRC-NAME            PIC X(10).
003990*        SRC-COUNT -- RECORDS SEEN FOR THIS SOURCE, TALLIED AT
004000*        240-ACCUM-SOURCE-COUNT.
004010         10  SRC-COUNT           PIC 9(09) COMP.
004020         10  FILLER              PIC X(01).
004030*    SOURCE-ROW-COUNT -- ALWAYS 4, NEVER CHANGED AT RUN TIME.
004040*    CARRIED AS A 77 RATHER THAN A LITERAL SO THE 725/726 LOOP
004050*    BOUNDS READ THE SAME WAY THE OTHER TABLE COUNTS DO.
004060 77  SOURCE-ROW-COUNT             PIC 9(01) COMP VALUE 4.
004070
004080*    WS-EARLIEST-TS/WS-LATEST-TS -- THE RUNNING MIN/MAX OF EVERY
004090*    MEASUREMENT'S 14-DIGIT TIMESTAMP (YYYYMMDDHHMMSS), UPDATED
004100*    BY 230-ACCUM-DATE-RANGE ON EVERY RECORD.  WS-EARLIEST-TS
004110*    STARTS AT ALL-9'S SO THE FIRST RECORD ALWAYS BEATS IT.
004120 77  WS-EARLIEST-TS               PIC 9(14) VALUE 99999999999999.
004130 77  WS-LATEST-TS                 PIC 9(14) VALUE ZERO.
004140*    WS-THIS-TS -- THE CURRENT RECORD'S TIMESTAMP, RECOMPUTED
004150*    EVERY TIME 230-ACCUM-DATE-RANGE RUNS AND RE-USED BY
004160*    250-ACCUM-METRIC-STATS SO THE (SOURCE, METRIC) ROW'S OWN
004170*    MIN/MAX DOES NOT NEED A SEPARATE COMPUTE.
004180 77  WS-THIS-TS                   PIC 9(14).
004190
004200******************************************************************
004210*    METRIC TABLE -- ONE ROW PER DISTINCT (SOURCE, METRIC) PAIR. *
004220*    SIZED FOR 3 SOURCES TIMES A GENEROUS 200 METRICS EACH.      *
004230******************************************************************
004240 01  METRIC-TABLE.
004250*        MTB-SRC-IDX -- 1/2/3 FOR HAWKINS/KINEXON/VALD.  PART OF
004260*        THE SEARCH KEY AT 251-SEARCH-METRIC-TABLE ALONG WITH
004270*        MTB-METRIC -- THE SAME METRIC NAME FROM TWO DIFFERENT
004280*        SOURCES IS TWO DIFFERENT ROWS HERE.
004290     05  MTB-ROW OCCURS 600 TIMES INDEXED BY MT-IDX.
004300         10  MTB-SRC-IDX         PIC 9(01) COMP.
004310         10  MTB-METRIC          PIC X(50).
004320*        MTB-COUNT -- RECORDS SEEN FOR THIS (SOURCE, METRIC)
004330*        PAIR.  TEMPORARILY NEGATED BY 755A-PICK-ONE-ROW WHILE
004340*        THE TOP-10 SCAN IS IN PROGRESS -- SEE THE 755-SERIES
004350*        BANNER BELOW FOR WHY.
004360         10  MTB-COUNT           PIC 9(07) COMP.
004370         10  MTB-EARLIEST-TS     PIC 9(14).
004380         10  MTB-LATEST-TS       PIC 9(14).
004390         10  FILLER              PIC X(01).
004400 77  METRIC-TABLE-COUNT           PIC 9(04) COMP VALUE ZERO.
004410
004420*    DISTINCT-METRIC-TABLE -- UNLIKE METRIC-TABLE ABOVE, THIS ONE
004430*    IS KEYED ON METRIC NAME ALONE, ACROSS ALL THREE SOURCES, SO
004440*    "TOTAL DISTINCT METRICS ACROSS ALL SOURCES" AT 740 COUNTS
004450*    "Jump Height (m)" ONCE EVEN IF ALL THREE FEEDERS SEND IT.
004460 01  DISTINCT-METRIC-TABLE.
004470     05  DM-ROW OCCURS 300 TIMES INDEXED BY DM-IDX.           030300WGH
004480*** RAISED FROM 200 -- KINEXON ADDED A BATCH OF METRICS, IS-0741
004490         10  DM-METRIC           PIC X(50).
004500         10  FILLER              PIC X(02).
004510 77  DISTINCT-METRIC-COUNT        PIC 9(04) COMP VALUE ZERO.
004520
004530******************************************************************
004540*    WORK TABLE REUSED FOR EVERY "PICK THE TOP 10" SCAN -- ONE   *
004550*    PASS FOR THE MULTI-SOURCE-ATHLETE LISTING, THEN ONE PASS    *
004560*    PER FEEDER SYSTEM FOR ITS TOP-10 METRICS.                   *
004570******************************************************************
004580 01  TOP-10-TABLE.
004590*        T10-NAME -- HOLDS EITHER A PLAYERNAME (MULTI-SOURCE
004600*        LISTING) OR A METRIC NAME (METRIC-DISCOVERY LISTINGS)
004610*        DEPENDING ON WHICH CALLER FILLED THE TABLE THIS TIME --
004620*        THE FIELD IS RE-USED, NOT RE-DECLARED, FOR BOTH JOBS.
004630     05  T10-ROW OCCURS 10 TIMES INDEXED BY T10-IDX T10-OUT-IDX.
004640         10  T10-NAME            PIC X(50).
004650         10  T10-COUNT           PIC 9(07) COMP.
004660         10  T10-EARLIEST-TS     PIC 9(14).
004670         10  T10-LATEST-TS       PIC 9(14).
004680         10  FILLER              PIC X(01).
004690*    T10-ROWS-USED -- HOW MANY OF THE 10 SLOTS ARE FILLED FOR
004700*    THE CURRENT SCAN.  RESET TO ZERO AT THE START OF EVERY
004710*    "BUILD THE TOP 10" PARAGRAPH BEFORE THE TABLE IS RE-FILLED.
004720 77  T10-ROWS-USED                PIC 9(02) COMP VALUE ZERO.
004730*    T10-PICK-COUNT/T10-PICK-IDX -- SCRATCH FIELDS USED WHILE
004740*    SCANNING FOR THE LARGEST UNPICKED ROW (755-SERIES) OR THE
004750*    SMALLEST HELD ROW (736-SERIES).  NEITHER HOLDS A VALUE THAT
004760*    SURVIVES PAST THE PARAGRAPH THAT SET IT.
004770 77  T10-PICK-COUNT                PIC 9(07) COMP.
004780 77  T10-PICK-IDX                  PIC 9(05) COMP.
004790
004800******************************************************************
004810*    ALTERNATE VIEW OF THE PRINT-LINE WORK AREA -- THE SAME 132  *
004820*    BYTES ARE BUILT UP AS EITHER A LABEL/VALUE LINE OR A TWO-   *
004830*    COLUMN TABLE LINE DEPENDING ON WHICH SECTION IS PRINTING.   *
004840******************************************************************
004850 01  WS-PRINT-LINE.
004860     05  WS-PL-LABEL             PIC X(40).
004870     05  WS-PL-VALUE             PIC X(92).
004880*    WS-PRINT-LINE-COLS -- THE FOUR-COLUMN VIEW USED BY EVERY
004890*    TABLE-STYLE DETAIL LINE (SOURCE COUNTS, INVALID NAMES,
004900*    MULTI-SOURCE ATHLETES, METRIC TOP-10 WITH DATE RANGE).
004910 01  WS-PRINT-LINE-COLS REDEFINES WS-PRINT-LINE.
004920     05  WS-PLC-COL1             PIC X(52).
004930     05  WS-PLC-COL2             PIC X(20).
004940     05  WS-PLC-COL3             PIC X(20).
004950     05  WS-PLC-COL4             PIC X(20).
004960     05  FILLER                  PIC X(20).
004970
004980*    WS-HDR-REC -- THE TOP-OF-PAGE LINE, BUILT ONCE FROM THE RUN
004990*    DATE AT 000-HOUSEKEEPING AND RE-WRITTEN AT EVERY PAGE BREAK
005000*    WITH THE CURRENT WS-PAGES VALUE MOVED INTO PAGE-NBR-O.
005010 01  WS-HDR-REC.
005020     05  FILLER                  PIC X(1) VALUE " ".
005030     05  HDR-DATE.
005040         10  HDR-YY              PIC 9(4).
005050         10  DASH-1              PIC X(1) VALUE "-".
005060         10  HDR-MM              PIC 9(2).
005070         10  DASH-2              PIC X(1) VALUE "-".
005080         10  HDR-DD              PIC 9(2).
005090     05  FILLER                  PIC X(20) VALUE SPACE.
005100     05  FILLER                  PIC X(50) VALUE
005110         "Athlete Performance Measurement Quality Report".
005120     05  FILLER                  PIC X(26)
005130               VALUE "Page Number:" JUSTIFIED RIGHT.
005140     05  PAGE-NBR-O              PIC ZZ9.
005150
005160*    WS-SECTION-HDR -- ONE LINE HOLDING WHICHEVER SECTION TITLE
005170*    620-WRITE-SECTION-HDR'S CALLER MOVED INTO SEC-TITLE-O.
005180 01  WS-SECTION-HDR.
005190     05  FILLER                  PIC X(3) VALUE SPACES.
005200     05  SEC-TITLE-O             PIC X(60) VALUE SPACES.
005210     05  FILLER                  PIC X(69) VALUE SPACES.
005220
005230*    WS-BLANK-LINE -- AN ALL-SPACES RECORD, WRITTEN AFTER EVERY
005240*    PAGE HEADER AND SECTION HEADER FOR VERTICAL SPACING.
005250 01  WS-BLANK-LINE.
005260     05  FILLER                  PIC X(132) VALUE SPACES.
005270
005280*    WS-PREVIEW-DETAIL -- THE SECTION-1 DETAIL LINE LAYOUT, ONE
005290*    COLUMN PER MEASUREMENT-REC FIELD, PRINTED BY 705-PRINT-
005300*    PREVIEW-ROW FOR EACH OF THE (AT MOST 5) PREVIEW-TABLE ROWS.
005310 01  WS-PREVIEW-DETAIL.
005320     05  FILLER                  PIC X(2) VALUE SPACES.
005330     05  PVD-PLAYERNAME-O        PIC X(30).
005340     05  FILLER                  PIC X(1) VALUE SPACES.
005350     05  PVD-TEAM-O              PIC X(20).
005360     05  FILLER                  PIC X(1) VALUE SPACES.
005370     05  PVD-MEAS-DATE-O         PIC 9(8).
005380     05  FILLER                  PIC X(1) VALUE SPACES.
005390     05  PVD-DATA-SOURCE-O       PIC X(10).
005400     05  FILLER                  PIC X(1) VALUE SPACES.
005410     05  PVD-METRIC-O            PIC X(50).
005420     05  FILLER                  PIC X(1) VALUE SPACES.
005430     05  PVD-METRIC-VALUE-O      PIC -(9)9.9999.
005440     05  FILLER                  PIC X(3) VALUE SPACES.
005450
005460*    COUNTERS-IDXS-AND-ACCUMULATORS -- THE MISCELLANEOUS SCALARS
005470*    THAT DID NOT FIT NATURALLY INTO ONE OF THE TABLE GROUPS
005480*    ABOVE.  KEPT AS ONE GROUP SO INITIALIZE AT 000-HOUSEKEEPING
005490*    CAN ZERO THEM ALL WITH A SINGLE STATEMENT.
005500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
005510*        RECORDS-READ -- BUMPED ONCE PER SUCCESSFUL READ AT
005520*        900-READ-MEASDATA; DISPLAYED AT 999-CLEANUP.
005530     05  RECORDS-READ            PIC 9(9) COMP.
005540*        MULTI-SOURCE-COUNT -- HOW MANY DISTINCT ATHLETES HAVE
005550*        BEEN SEEN UNDER 2 OR MORE DATA SOURCES, TALLIED BY
005560*        735A-CHECK-ONE-ATHLETE AT END OF FILE.
005570     05  MULTI-SOURCE-COUNT      PIC 9(7) COMP.
005580*        WS-LINES/WS-PAGES -- THE REPORT-WRITER LINE AND PAGE
005590*        COUNTERS, TESTED AND BUMPED BY THE 600/610/620/630
005600*        PRINT-CONTROL PARAGRAPHS THE SAME WAY EVERY REPORT IN
005610*        THIS SHOP CONTROLS ITS OWN PAGE BREAKS.
005620     05  WS-LINES                PIC 9(02) VALUE 0.
005630     05  WS-PAGES                PIC 9(02) VALUE 1.
005640*        WS-SRC-COUNT-IN-NAME -- DOUBLE DUTY FIELD: DURING THE
005650*        MAIN READ LOOP IT HOLDS THE CURRENT RECORD'S SOURCE
005660*        INDEX (1/2/3) FOR THE METRIC-TABLE SEARCH; DURING THE
005670*        740-SERIES REPORT PARAGRAPHS IT HOLDS THE SOURCE INDEX
005680*        BEING REPORTED ON.  NEVER BOTH AT THE SAME TIME.
005690     05  WS-SRC-COUNT-IN-NAME    PIC 9(01) COMP.
005700*        WS-METRIC-SCAN-IDX -- THE LINEAR-SCAN SUBSCRIPT USED BY
005710*        755-BUILD-METRIC-TOP TO WALK METRIC-TABLE LOOKING FOR
005720*        THE NEXT-LARGEST UNPICKED ROW.
005730     05  WS-METRIC-SCAN-IDX      PIC 9(04) COMP.
005740     05  FILLER                  PIC X(04).
005750
005760*    MISC-WS-FLDS -- THE RUN-DATE BREAKOUT USED TO STAMP THE
005770*    PAGE HEADER, AND THE ONE-BYTE SWITCH NAMECHK SETS FOR US
005780*    ON EVERY CALL AT 731-CHECK-ONE-NAME.
005790 01  MISC-WS-FLDS.
005800     05  WS-CURRENT-DATE-FIELDS.
005810         10  WS-CURRENT-DATE.
005820             15  WS-CURRENT-YEAR    PIC 9(4).
005830             15  WS-CURRENT-MONTH   PIC 9(2).
005840             15  WS-CURRENT-DAY     PIC 9(2).
005850         10  FILLER                 PIC X(10).
005860     05  WS-NAME-INVALID-SW         PIC X(01).
005870         88  WS-NAME-IS-INVALID     VALUE "Y".
005880
005890*    COPY ABENDREC BRINGS IN THE HOUSE-STANDARD ABEND-REC LAYOUT
005900*    AND THE ZERO-VAL/ONE-VAL FIELDS THE DIVIDE-BY-ZERO AT
005910*    1000-ABEND-RTN USES TO FORCE A NONZERO CONDITION CODE -- THE
005920*    SAME COPYBOOK EVERY QSAM STEP IN THIS SHOP BRINGS IN FOR
005930*    THE SAME PURPOSE.
005940 COPY ABENDREC.
005950
005960******************************************************************
005970*    PROCEDURE DIVISION -- PARAGRAPH NUMBERING CONVENTION.        *
005980*                                                                *
005990*    000  HOUSEKEEPING (RUN ONCE, AT START)                      *
006000*    100  MAIN READ/ACCUMULATE LOOP (RUN ONCE PER INPUT RECORD)  *
006010*    2NN  PER-RECORD ACCUMULATOR PARAGRAPHS CALLED FROM 100      *
006020*    6NN  PRINT-CONTROL PARAGRAPHS (PAGE BREAK, HEADERS, DETAIL) *
006030*    7NN  REPORT-SECTION PARAGRAPHS (RUN ONCE, AT END OF FILE)   *
006040*    8NN  FILE OPEN/CLOSE                                       *
006050*    9NN  RECORD READ / RUN CLEANUP                              *
006060*    1000 ABEND ROUTINE                                          *
006070*                                                                *
006080*    A LETTER SUFFIX (725A, 725B, 736A, ...) MARKS A HELPER      *
006090*    PARAGRAPH THAT EXISTS ONLY TO BE THE OBJECT OF A PERFORM    *
006100*    VARYING FROM ITS PARENT NUMBER -- IT IS NEVER PERFORMED     *
006110*    FROM ANYWHERE ELSE.  THIS IS THE SAME NUMBERING SCHEME THE  *
006120*    SHOP HAS USED SINCE THE EARLIEST BATCH REPORT STEPS ON      *
006130*    THIS SYSTEM, CARRIED FORWARD HERE SO A MAINTAINER WHO       *
006140*    KNOWS ONE OF THE SHOP'S OTHER REPORT PROGRAMS CAN FIND      *
006150*    THEIR WAY AROUND THIS ONE WITHOUT A NEW LEGEND.             *
006160******************************************************************
006170 PROCEDURE DIVISION.
006180*    MAINLINE -- OPEN, DRIVE THE READ LOOP TO END OF FILE, PRINT
006190*    THE THREE REPORT SECTIONS THIS STEP OWNS, CLOSE.  NO LOGIC
006200*    LIVES HERE THAT IS NOT A PERFORM -- EVERY BUSINESS RULE IS
006210*    IN ONE OF THE PARAGRAPHS BELOW.
006220     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
006230     PERFORM 100-MAINLINE THRU 100-EXIT
006240             UNTIL NO-MORE-MEASUREMENTS.
006250     PERFORM 700-WRITE-PREVIEW THRU 700-EXIT.
006260     PERFORM 720-WRITE-QUALITY-SECTION THRU 720-EXIT.
006270     PERFORM 740-WRITE-METRIC-SECTION THRU 740-EXIT.
006280     PERFORM 999-CLEANUP THRU 999-EXIT.
006290     MOVE +0 TO RETURN-CODE.
006300     GOBACK.
006310
006320******************************************************************
006330*    PARA-NAME AND THE HOUSE ABEND CONVENTION --                  *
006340*                                                                *
006350*    THE FIRST EXECUTABLE STATEMENT OF NEARLY EVERY PARAGRAPH     *
006360*    BELOW MOVES THAT PARAGRAPH'S OWN NAME INTO PARA-NAME (A      *
006370*    FIELD CARRIED IN THE ABENDREC COPYBOOK).  IF THIS STEP EVER  *
006380*    ABENDS ON AN UNCAUGHT ERROR -- A SUBSCRIPT OUT OF RANGE, A   *
006390*    DIVIDE EXCEPTION -- PARA-NAME STILL HOLDS THE NAME OF THE     *
006400*    LAST PARAGRAPH TO START RUNNING BEFORE THE ABEND, WHICH THE   *
006410*    DUMP READER CAN PULL FROM STORAGE WITHOUT HAVING TO WALK THE  *
006420*    WHOLE SAVE-AREA CHAIN.  THIS IS A HOUSE CONVENTION USED ON    *
006430*    EVERY MULTI-PARAGRAPH BATCH STEP IN THIS SHOP, NOT SOMETHING  *
006440*    SPECIFIC TO THIS PROGRAM.                                     *
006450******************************************************************
006460******************************************************************
006470*    000-HOUSEKEEPING -- OPEN THE FILES, PRIME THE FIRST READ,   *
006480*    PRELOAD THE SOURCE-COUNT TABLE'S FOUR KNOWN SLOTS, AND      *
006490*    ABEND IF THE FIRST READ ALREADY HIT END OF FILE.            *
006500******************************************************************
006510 000-HOUSEKEEPING.
006520     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
006530     DISPLAY "******** BEGIN JOB MEASQLTY ********".
006540     ACCEPT WS-CURRENT-DATE FROM DATE.
006550     MOVE WS-CURRENT-YEAR TO HDR-YY.
006560     MOVE WS-CURRENT-MONTH TO HDR-MM.
006570     MOVE WS-CURRENT-DAY TO HDR-DD.
006580
006590     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
006600     MOVE 1 TO WS-PAGES.
006610*    THE FOUR SOURCE-COUNT-TABLE SLOTS ARE PRELOADED HERE, NOT
006620*    BUILT AS RECORDS ARE READ -- SO "OTHER" PRINTS AT 726 WITH
006630*    A ZERO COUNT EVEN IF NO OFF-CATALOG SOURCE EVER SHOWS UP.
006640     MOVE "hawkins" TO SRC-NAME(1).
006650     MOVE "kinexon" TO SRC-NAME(2).
006660     MOVE "vald"    TO SRC-NAME(3).
006670     MOVE "OTHER"   TO SRC-NAME(4).
006680     MOVE ZERO TO SRC-COUNT(1) SRC-COUNT(2) SRC-COUNT(3)
006690                  SRC-COUNT(4).
006700
006710     PERFORM 800-OPEN-FILES THRU 800-EXIT.
006720     PERFORM 900-READ-MEASDATA THRU 900-EXIT.
006730*    AN EMPTY MEASDATA IS NOT A VALID RUN -- THE FEED JOB IS
006740*    SUPPOSED TO GUARANTEE AT LEAST ONE RECORD EVERY SEASON DAY,
006750*    SO A ZERO-RECORD FILE MEANS THE EXTRACT STEP UPSTREAM
006760*    FAILED SILENTLY AND THIS STEP SHOULD NOT PRETEND OTHERWISE.
006770     IF NO-MORE-MEASUREMENTS
006780         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
006790         GO TO 1000-ABEND-RTN.
006800 000-EXIT.
006810     EXIT.
006820
006830******************************************************************
006840*    100-MAINLINE -- ONE PASS PER MEASUREMENT RECORD.  BUFFERS   *
006850*    THE PREVIEW ROW IF ROOM REMAINS, THEN PERFORMS EACH OF THE  *
006860*    FIVE ACCUMULATOR PARAGRAPHS IN TURN, THEN READS THE NEXT    *
006870*    RECORD.  THE ORDER OF THE FIVE PERFORMS DOES NOT MATTER --  *
006880*    EACH ONE READS THE CURRENT MEASUREMENT-REC AND WRITES ONLY  *
006890*    TO ITS OWN TABLE.                                           *
006900******************************************************************
006910******************************************************************
006920*    KNOWN LIMITATIONS (CARRIED FORWARD FROM THE ORIGINAL IS-0441  *
006930*    DESIGN REVIEW, STILL TRUE TODAY) --                          *
006940*                                                                *
006950*    (1) THE PREVIEW SECTION SHOWS THE FIRST 5 RECORDS IN         *
006960*        WHATEVER ORDER THE EXTRACT JOB WROTE THEM -- IT IS NOT   *
006970*        A RANDOM SAMPLE AND IS NOT SORTED BY DATE.  IT EXISTS TO *
006980*        LET SPORTS SCIENCE CONFIRM THE FEED LOOKS SANE, NOT TO   *
006990*        BE A STATISTICAL SAMPLE OF THE RUN.                      *
007000*    (2) A DUPLICATE MEASUREMENT (SAME ATHLETE, TEAM, DATE, TIME, *
007010*        SOURCE AND METRIC SENT TWICE BY THE VENDOR FEED) IS       *
007020*        COUNTED TWICE EVERYWHERE IN THIS REPORT -- THIS PROGRAM  *
007030*        HAS NO DUPLICATE-DETECTION LOGIC OF ITS OWN.  DE-         *
007040*        DUPLICATION, IF EVER NEEDED, BELONGS IN THE EXTRACT JOB. *
007050*    (3) TEAM NAMES ARE COMPARED BYTE FOR BYTE -- "TIGERS" AND    *
007060*        "TIGERS " (TRAILING BLANK PADDING ASIDE) COMPARE EQUAL   *
007070*       ONLY BECAUSE PIC X(20) PADS BOTH TO THE SAME LENGTH, BUT *
007080*       "TIGERS" AND "Tigers" DO NOT -- THERE IS NO CASE-        *
007090*       FOLDING ON TEAM THE WAY NAMECHK CASE-FOLDS FOR THE       *
007100*       "UNKNOWN" TEST.                                          *
007110******************************************************************
007120 100-MAINLINE.
007130     MOVE "100-MAINLINE" TO PARA-NAME.
007140     IF PREVIEW-ROW-COUNT < 5
007150         ADD 1 TO PREVIEW-ROW-COUNT
007160         SET PV-IDX TO PREVIEW-ROW-COUNT
007170         MOVE PLAYERNAME  TO PV-PLAYERNAME(PV-IDX)
007180         MOVE TEAM        TO PV-TEAM(PV-IDX)
007190         MOVE MEAS-DATE   TO PV-MEAS-DATE(PV-IDX)
007200         MOVE DATA-SOURCE TO PV-DATA-SOURCE(PV-IDX)
007210         MOVE METRIC      TO PV-METRIC(PV-IDX)
007220         MOVE METRIC-VALUE TO PV-METRIC-VALUE(PV-IDX)
007230     END-IF.
007240
007250     PERFORM 210-ACCUM-NAME-STATS THRU 210-EXIT.
007260     PERFORM 220-ACCUM-TEAM-STATS THRU 220-EXIT.
007270     PERFORM 230-ACCUM-DATE-RANGE THRU 230-EXIT.
007280     PERFORM 240-ACCUM-SOURCE-COUNT THRU 240-EXIT.
007290     PERFORM 250-ACCUM-METRIC-STATS THRU 250-EXIT.
007300     PERFORM 900-READ-MEASDATA THRU 900-EXIT.
007310 100-EXIT.
007320     EXIT.
007330
007340******************************************************************
007350*    WHY A LINEAR PERFORM VARYING INSTEAD OF SEARCH ALL --         *
007360*                                                                *
007370*    THE COBOL SEARCH VERB REQUIRES EITHER A SORTED TABLE (SEARCH *
007380*    ALL) OR SETS NO ADVANTAGE OVER A LINEAR SCAN (PLAIN SEARCH)  *
007390*    UNLESS THE COMPILER GENERATES A BINARY SEARCH -- AND NONE OF *
007400*    THE SIX TABLES IN THIS PROGRAM ARE EVER SORTED DURING THE     *
007410*    READ LOOP, ONLY AFTER END OF FILE (THE 725/737-SERIES        *
007420*    TOP-10 SORTS).  A PLAIN PERFORM VARYING WITH AN EARLY-EXIT    *
007430*    CONDITION ON THE FOUND-SWITCH READS NO WORSE THAN SEARCH     *
007440*    WOULD HAVE AND KEEPS THE FIND-OR-ADD LOGIC IN ONE PLACE       *
007450*    RATHER THAN SPLIT BETWEEN A SEARCH VERB AND A SEPARATE ADD.   *
007460******************************************************************
007470******************************************************************
007480*    210-ACCUM-NAME-STATS -- FIND OR ADD THIS PLAYERNAME IN      *
007490*    NAME-TABLE, THEN BUMP ITS COUNT AND SET ITS PER-SOURCE      *
007500*    SEEN-FLAG.  THE SEARCH IS A PLAIN LINEAR PERFORM VARYING,   *
007510*    NOT A SEARCH VERB, SINCE THE TABLE IS NOT KEPT IN ANY       *
007520*    PARTICULAR ORDER.                                           *
007530******************************************************************
007540 210-ACCUM-NAME-STATS.
007550     MOVE "210-ACCUM-NAME-STATS" TO PARA-NAME.
007560     MOVE "N" TO NAME-FOUND-SW.
007570     PERFORM 211-SEARCH-NAME-TABLE THRU 211-EXIT
007580         VARYING NM-IDX FROM 1 BY 1
007590         UNTIL NM-IDX > NAME-TABLE-COUNT
007600            OR NAME-ALREADY-IN-TABLE.
007610
007620     IF NOT NAME-ALREADY-IN-TABLE
007630         ADD 1 TO NAME-TABLE-COUNT
007640         SET NM-IDX TO NAME-TABLE-COUNT
007650         MOVE PLAYERNAME TO NM-PLAYERNAME(NM-IDX)
007660         MOVE ZERO TO NM-COUNT(NM-IDX)
007670     ELSE
007680*        THE VARYING LOOP ABOVE LEAVES NM-IDX ONE PAST THE
007690*        MATCHING ROW WHEN IT STOPS ON THE FOUND CONDITION --
007700*        BACK IT UP ONE SO THE ADD/MOVE BELOW HIT THE RIGHT ROW.
007710         SUBTRACT 1 FROM NM-IDX
007720     END-IF.
007730
007740     ADD 1 TO NM-COUNT(NM-IDX).
007750     IF HAWKINS-SOURCE
007760         MOVE "Y" TO NM-SEEN-HAWKINS(NM-IDX)
007770     ELSE IF KINEXON-SOURCE
007780         MOVE "Y" TO NM-SEEN-KINEXON(NM-IDX)
007790     ELSE IF VALD-SOURCE
007800         MOVE "Y" TO NM-SEEN-VALD(NM-IDX).
007810 210-EXIT.
007820     EXIT.
007830
007840*    211-SEARCH-NAME-TABLE -- ONE COMPARE PER PERFORM VARYING
007850*    ITERATION FROM 210 ABOVE.
007860 211-SEARCH-NAME-TABLE.
007870     IF NM-PLAYERNAME(NM-IDX) = PLAYERNAME
007880         MOVE "Y" TO NAME-FOUND-SW
007890     END-IF.
007900 211-EXIT.
007910     EXIT.
007920
007930******************************************************************
007940*    WHY GO TO 220-EXIT INSTEAD OF AN IF-THEN WRAPPED AROUND THE   *
007950*    WHOLE PARAGRAPH -- THIS PARAGRAPH PREDATES THE SHOP'S MOVE TO *
007960*    STRUCTURED IF/END-IF NESTING, AND THE EARLY-EXIT GO TO READS  *
007970*    NO WORSE THAN THE NESTED VERSION WOULD HAVE FOR A ONE-LINE    *
007980*    GUARD CLAUSE.  IT IS LEFT THIS WAY DELIBERATELY RATHER THAN   *
007990*    RESTYLED, ON THE THEORY THAT A WORKING PARAGRAPH NOBODY HAS   *
008000*    HAD TO DEBUG IN OVER A DECADE IS NOT A PARAGRAPH THAT NEEDS   *
008010*    TOUCHING JUST TO MATCH A NEWER HOUSE STYLE.  220-EXIT IS THE  *
008020*    ONLY LABEL THIS GO TO CAN REACH -- IT NEVER JUMPS OUT OF THE  *
008030*    220-ACCUM-TEAM-STATS THRU 220-EXIT RANGE.                     *
008040******************************************************************
008050******************************************************************
008060*    220-ACCUM-TEAM-STATS -- SAME FIND-OR-ADD PATTERN AS 210     *
008070*    ABOVE, BUT FOR TEAM-TABLE, AND WITH AN EARLY EXIT WHEN TEAM  *
008080*    IS BLANK.  IS-0512 (SEE CHANGE-LOG) MADE THAT EXACT-BLANK    *
008090*    TEST DELIBERATE -- A TEAM OF ALL SPACES IS NOT COUNTED AS    *
008100*    ITS OWN DISTINCT TEAM, BUT A TEAM WITH TRAILING SPACES AND   *
008110*    AT LEAST ONE NON-SPACE CHARACTER STILL IS.                   *
008120******************************************************************
008130 220-ACCUM-TEAM-STATS.
008140     MOVE "220-ACCUM-TEAM-STATS" TO PARA-NAME.
008150     IF TEAM = SPACES
008160         GO TO 220-EXIT.
008170
008180     MOVE "N" TO TEAM-FOUND-SW.
008190     PERFORM 221-SEARCH-TEAM-TABLE THRU 221-EXIT
008200         VARYING TM-IDX FROM 1 BY 1
008210         UNTIL TM-IDX > TEAM-TABLE-COUNT
008220            OR TEAM-ALREADY-IN-TABLE.
008230
008240     IF NOT TEAM-ALREADY-IN-TABLE
008250         ADD 1 TO TEAM-TABLE-COUNT
008260         SET TM-IDX TO TEAM-TABLE-COUNT
008270         MOVE TEAM TO TM-TEAM(TM-IDX)
008280     END-IF.
008290 220-EXIT.
008300     EXIT.
008310
008320*    221-SEARCH-TEAM-TABLE -- ONE COMPARE PER PERFORM VARYING
008330*    ITERATION FROM 220 ABOVE.
008340 221-SEARCH-TEAM-TABLE.
008350     IF TM-TEAM(TM-IDX) = TEAM
008360         MOVE "Y" TO TEAM-FOUND-SW
008370     END-IF.
008380 221-EXIT.
008390     EXIT.
008400
008410******************************************************************
008420*    230-ACCUM-DATE-RANGE -- MAINTAIN THE RUN-WIDE EARLIEST AND  *
008430*    LATEST TIMESTAMP SEEN ACROSS EVERY MEASUREMENT RECORD, FOR  *
008440*    THE "DATE RANGE" LINE PRINTED AT 720.                       *
008450******************************************************************
008460 230-ACCUM-DATE-RANGE.
008470     MOVE "230-ACCUM-DATE-RANGE" TO PARA-NAME.
008480*    BUILT FROM THE MSD- BROKEN-OUT DATE/TIME FIELDS (THE
008490*    MEASUREMENT-REC-DTBRK VIEW IN MEASREC) RATHER THAN BY
008500*    CONCATENATING MEAS-DATE AND MEAS-TIME DIRECTLY -- SAME
008510*    14-DIGIT RESULT, BUT IT LETS US GET AT THE YEAR AND HOUR
008520*    PIECES SEPARATELY IF A FUTURE REQUEST ASKS FOR THEM.
008530     COMPUTE WS-THIS-TS = MSD-YY * 10000000000
008540                        + MSD-MM * 100000000
008550                        + MSD-DD * 1000000
008560                        + MSD-HH * 10000
008570                        + MSD-MN * 100
008580                        + MSD-SS.
008590     IF WS-THIS-TS < WS-EARLIEST-TS
008600         MOVE WS-THIS-TS TO WS-EARLIEST-TS
008610     END-IF.
008620     IF WS-THIS-TS > WS-LATEST-TS
008630         MOVE WS-THIS-TS TO WS-LATEST-TS
008640     END-IF.
008650 230-EXIT.
008660     EXIT.
008670
008680******************************************************************
008690*    WHY DATA-SOURCE HAS ITS OWN 88-LEVELS BUT METRIC DOES NOT --  *
008700*                                                                *
008710*    THE THREE DATA-SOURCE VALUES ARE A CLOSED, HOUSE-MAINTAINED  *
008720*    SET -- HAWKINS, KINEXON, AND VALD ARE THE ONLY THREE VENDOR  *
008730*    CONTRACTS SPORTS SCIENCE HOLDS, SO CODING THEM AS 88-LEVELS   *
008740*    ON MEASUREMENT-REC (SEE MEASREC) LETS EVERY PARAGRAPH BELOW   *
008750*    TEST HAWKINS-SOURCE/KINEXON-SOURCE/VALD-SOURCE INSTEAD OF     *
008760*    COMPARING DATA-SOURCE TO A LITERAL EVERY TIME.  METRIC, BY    *
008770*    CONTRAST, IS OPEN-ENDED VENDOR FREE TEXT (SEE THE GLOSSARY    *
008780*    NEAR THE TOP OF THIS PROGRAM) AND CANNOT BE GIVEN A FIXED     *
008790*    SET OF 88-LEVELS -- THAT IS EXACTLY WHY THIS PROGRAM HAS TO   *
008800*    DISCOVER THE METRIC-NAME SET AT RUN TIME INTO DISTINCT-       *
008810*    METRIC-TABLE INSTEAD OF TESTING AGAINST ONE.                  *
008820******************************************************************
008830******************************************************************
008840*    THE "OTHER" SLOT MENTIONED BELOW IS THE ONLY REASON THIS       *
008850*    PARAGRAPH CAN NEVER ABEND ON AN UNRECOGNIZED DATA-SOURCE       *
008860*    VALUE.  240-ACCUM-SOURCE-COUNT DOES NOT VALIDATE DATA-SOURCE   *
008870*    -- THAT IS DELIBERATELY OUT OF SCOPE HERE, SINCE VALIDATION    *
008880*    WOULD MEAN REJECTING A RECORD, AND THIS RUN IS A QUALITY       *
008890*    REPORT, NOT AN EDIT JOB.  IF SPORTS SCIENCE ADDS A FOURTH      *
008900*    FEED SOMEDAY IT WILL FALL INTO SLOT 4 UNTIL SOMEBODY UPDATES   *
008910*    THIS PARAGRAPH AND SOURCE-COUNT-TABLE'S PRELOAD TO GIVE IT     *
008920*    ITS OWN NAMED SLOT -- THE REPORT WILL STILL BALANCE, IT WILL   *
008930*    JUST LUMP THE NEW FEED IN WITH ANY OTHER UNKNOWN SOURCE.       *
008940******************************************************************
008950******************************************************************
008960*    240-ACCUM-SOURCE-COUNT -- BUMP THE ONE SOURCE-COUNT-TABLE   *
008970*    SLOT THAT MATCHES THIS RECORD'S DATA-SOURCE 88-LEVEL, OR    *
008980*    THE "OTHER" SLOT (4) IF NONE OF THE THREE KNOWN SOURCES     *
008990*    MATCH.                                                      *
009000******************************************************************
009010 240-ACCUM-SOURCE-COUNT.
009020     MOVE "240-ACCUM-SOURCE-COUNT" TO PARA-NAME.
009030     IF HAWKINS-SOURCE
009040         ADD 1 TO SRC-COUNT(1)
009050     ELSE IF KINEXON-SOURCE
009060         ADD 1 TO SRC-COUNT(2)
009070     ELSE IF VALD-SOURCE
009080         ADD 1 TO SRC-COUNT(3)
009090     ELSE
009100         ADD 1 TO SRC-COUNT(4).
009110 240-EXIT.
009120     EXIT.
009130
009140******************************************************************
009150*    250-ACCUM-METRIC-STATS -- FIND OR ADD THE (SOURCE, METRIC)  *
009160*    ROW IN METRIC-TABLE, BUMP ITS COUNT AND MIN/MAX TIMESTAMP,  *
009170*    THEN FIND OR ADD THE METRIC NAME ALONE IN DISTINCT-METRIC-  *
009180*    TABLE.  A RECORD WHOSE DATA-SOURCE MATCHES NONE OF THE      *
009190*    THREE KNOWN SOURCES SKIPS BOTH TABLES ENTIRELY -- THERE IS  *
009200*    NO "OTHER" SLOT IN THE METRIC-DISCOVERY SECTION THE WAY     *
009210*    THERE IS IN THE SOURCE-COUNT TABLE, SINCE SPORTS SCIENCE     *
009220*    ONLY WANTS METRIC BREAKDOWNS FOR THE THREE FEEDERS THEY     *
009230*    ACTUALLY OWN EQUIPMENT CONTRACTS WITH.                       *
009240******************************************************************
009250 250-ACCUM-METRIC-STATS.
009260     MOVE "250-ACCUM-METRIC-STATS" TO PARA-NAME.
009270     IF HAWKINS-SOURCE
009280         MOVE 1 TO WS-SRC-COUNT-IN-NAME
009290     ELSE IF KINEXON-SOURCE
009300         MOVE 2 TO WS-SRC-COUNT-IN-NAME
009310     ELSE IF VALD-SOURCE
009320         MOVE 3 TO WS-SRC-COUNT-IN-NAME
009330     ELSE
009340         GO TO 250-EXIT.
009350
009360     MOVE "N" TO METRIC-FOUND-SW.
009370     PERFORM 251-SEARCH-METRIC-TABLE THRU 251-EXIT
009380         VARYING MT-IDX FROM 1 BY 1
009390         UNTIL MT-IDX > METRIC-TABLE-COUNT
009400            OR METRIC-ALREADY-IN-TABLE.
009410
009420     IF NOT METRIC-ALREADY-IN-TABLE
009430         ADD 1 TO METRIC-TABLE-COUNT
009440         SET MT-IDX TO METRIC-TABLE-COUNT
009450         MOVE WS-SRC-COUNT-IN-NAME TO MTB-SRC-IDX(MT-IDX)
009460         MOVE METRIC TO MTB-METRIC(MT-IDX)
009470         MOVE ZERO TO MTB-COUNT(MT-IDX)
009480         MOVE 99999999999999 TO MTB-EARLIEST-TS(MT-IDX)
009490         MOVE ZERO TO MTB-LATEST-TS(MT-IDX)
009500     ELSE
009510         SUBTRACT 1 FROM MT-IDX
009520     END-IF.
009530
009540     ADD 1 TO MTB-COUNT(MT-IDX).
009550     IF WS-THIS-TS < MTB-EARLIEST-TS(MT-IDX)
009560         MOVE WS-THIS-TS TO MTB-EARLIEST-TS(MT-IDX)
009570     END-IF.
009580     IF WS-THIS-TS > MTB-LATEST-TS(MT-IDX)
009590         MOVE WS-THIS-TS TO MTB-LATEST-TS(MT-IDX)
009600     END-IF.
009610
009620*    SAME FIND-OR-ADD PATTERN A THIRD TIME, NOW AGAINST THE
009630*    ALL-SOURCE DISTINCT-METRIC-TABLE -- METRIC NAME ONLY, NO
009640*    SOURCE IN THE KEY.
009650     MOVE "N" TO DIST-METRIC-FOUND-SW.
009660     PERFORM 252-SEARCH-DIST-METRIC-TBL THRU 252-EXIT
009670         VARYING DM-IDX FROM 1 BY 1
009680         UNTIL DM-IDX > DISTINCT-METRIC-COUNT
009690            OR DIST-METRIC-ALREADY-IN-TABLE.
009700     IF NOT DIST-METRIC-ALREADY-IN-TABLE
009710         ADD 1 TO DISTINCT-METRIC-COUNT
009720         SET DM-IDX TO DISTINCT-METRIC-COUNT
009730         MOVE METRIC TO DM-METRIC(DM-IDX)
009740     END-IF.
009750 250-EXIT.
009760     EXIT.
009770
009780*    251-SEARCH-METRIC-TABLE -- MATCH REQUIRES BOTH THE SOURCE
009790*    INDEX AND THE METRIC NAME TO LINE UP.
009800 251-SEARCH-METRIC-TABLE.
009810     IF MTB-SRC-IDX(MT-IDX) = WS-SRC-COUNT-IN-NAME
009820        AND MTB-METRIC(MT-IDX) = METRIC
009830         MOVE "Y" TO METRIC-FOUND-SW
009840     END-IF.
009850 251-EXIT.
009860     EXIT.
009870
009880*    252-SEARCH-DIST-METRIC-TBL -- METRIC NAME ONLY, NO SOURCE
009890*    IN THE COMPARE.
009900 252-SEARCH-DIST-METRIC-TBL.
009910     IF DM-METRIC(DM-IDX) = METRIC
009920         MOVE "Y" TO DIST-METRIC-FOUND-SW
009930     END-IF.
009940 252-EXIT.
009950     EXIT.
009960
009970******************************************************************
009980*    PRINT CONTROL PARAGRAPHS (600/610/620/630) --                *
009990*                                                                *
010000*    ALL FOUR REPORT SECTIONS SHARE THESE SAME FOUR PARAGRAPHS    *
010010*    FOR EVERY LINE THEY WRITE.  610 OWNS THE PAGE-TOP HEADER     *
010020*    AND RESETS WS-LINES; 620 OWNS THE SECTION-TITLE LINE AND     *
010030*    FORCES A PAGE BREAK FIRST IF LESS THAN HALF A PAGE REMAINS;  *
010040*    630 OWNS EVERY OTHER DETAIL LINE AND FORCES A PAGE BREAK     *
010050*    IF FEWER THAN 5 LINES REMAIN.  NO PARAGRAPH ABOVE THIS ONE    *
010060*    EVER ISSUES A BARE WRITE RPT-REC -- EVERYTHING ROUTES        *
010070*    THROUGH ONE OF THESE FOUR SO WS-LINES AND WS-PAGES STAY      *
010080*    ACCURATE NO MATTER WHICH SECTION IS PRINTING.                *
010090******************************************************************
010100*    600-PAGE-BREAK -- CARRIED FROM THE SHOP'S OLDER REPORT
010110*    STEPS BUT NOT CALLED ANYWHERE IN THIS PROGRAM -- 610-WRITE-
010120*    PAGE-HDR DOES ITS OWN ADVANCING NEXT-PAGE DIRECTLY.  LEFT
010130*    IN PLACE RATHER THAN REMOVED SINCE THE SAME PARAGRAPH NAME
010140*    IS PERFORMED BY THE SHOP'S OTHER PRINT-CONTROL COPYBOOK-
010150*    STYLE PARAGRAPHS AND A FUTURE MAINTAINER MAY LOOK FOR IT.
010160 600-PAGE-BREAK.
010170     WRITE RPT-REC FROM WS-BLANK-LINE.
010180 600-EXIT.
010190     EXIT.
010200
010210******************************************************************
010220*    WHY NEXT-PAGE (C01) INSTEAD OF A LITERAL SKIP COUNT --        *
010230*                                                                *
010240*    AN "AFTER ADVANCING 60" WOULD ASSUME A 60-LINE FORM.  THE    *
010250*    OPERATIONS DESK HAS SWAPPED PRINT-FORM STOCK ON THIS SHOP'S  *
010260*    OTHER REPORT JOBS BEFORE WITHOUT TELLING THE PROGRAMMING     *
010270*    GROUP, WHICH IS WHY EVERY REPORT STEP IN THIS SHOP PAGE-     *
010280*    BREAKS ON A CHANNEL PUNCHED INTO THE FORM ITSELF (SEE THE    *
010290*    SPECIAL-NAMES ENTRY IN THE ENVIRONMENT DIVISION) RATHER      *
010300*    THAN A HARD-CODED LINE COUNT.                                *
010310******************************************************************
010320******************************************************************
010330*    610-WRITE-PAGE-HDR -- WRITE THE TOP-OF-FORM HEADER LINE     *
010340*    (ADVANCING ON THE C01 CHANNEL SO IT LANDS AT THE TOP OF THE  *
010350*    NEXT PHYSICAL PAGE REGARDLESS OF HOW MANY LINES WERE LEFT   *
010360*    ON THE PREVIOUS ONE), BUMP THE PAGE COUNTER, AND RESET THE   *
010370*    LINE COUNTER.                                                *
010380******************************************************************
010390 610-WRITE-PAGE-HDR.
010400     MOVE "610-WRITE-PAGE-HDR" TO PARA-NAME.
010410     MOVE WS-PAGES TO PAGE-NBR-O.
010420     WRITE RPT-REC FROM WS-HDR-REC
010430         AFTER ADVANCING NEXT-PAGE.
010440     WRITE RPT-REC FROM WS-BLANK-LINE
010450         AFTER ADVANCING 1.
010460     ADD 1 TO WS-PAGES.
010470     MOVE ZERO TO WS-LINES.
010480 610-EXIT.
010490     EXIT.
010500
010510*    620-WRITE-SECTION-HDR -- FORCE A PAGE BREAK IF FEWER THAN
010520*    ABOUT A HALF-PAGE OF LINES REMAIN, THEN WRITE THE SECTION
010530*    TITLE THE CALLER MOVED INTO SEC-TITLE-O.
010540 620-WRITE-SECTION-HDR.
010550     MOVE "620-WRITE-SECTION-HDR" TO PARA-NAME.
010560     IF WS-LINES > 50
010570         PERFORM 610-WRITE-PAGE-HDR THRU 610-EXIT
010580     END-IF.
010590     WRITE RPT-REC FROM WS-SECTION-HDR
010600         AFTER ADVANCING 2.
010610     WRITE RPT-REC FROM WS-BLANK-LINE.
010620     ADD 3 TO WS-LINES.
010630 620-EXIT.
010640     EXIT.
010650
010660*    630-WRITE-DETAIL-LINE -- THE COMMON EXIT POINT FOR EVERY
010670*    DETAIL LINE IN THE REPORT, WHATEVER VIEW OF WS-PRINT-LINE
010680*    THE CALLER BUILT.  BREAKS THE PAGE FIRST IF FEWER THAN
010690*    ABOUT 5 LINES OF ROOM REMAIN.
010700 630-WRITE-DETAIL-LINE.
010710     MOVE "630-WRITE-DETAIL-LINE" TO PARA-NAME.
010720     IF WS-LINES > 55
010730         PERFORM 610-WRITE-PAGE-HDR THRU 610-EXIT
010740     END-IF.
010750     WRITE RPT-REC FROM WS-PRINT-LINE
010760         AFTER ADVANCING 1.
010770     ADD 1 TO WS-LINES.
010780 630-EXIT.
010790     EXIT.
010800
010810******************************************************************
010820*    700-WRITE-PREVIEW -- SECTION 1 OF THE REPORT.  PRINTS THE   *
010830*    (AT MOST 5) BUFFERED PREVIEW ROWS EXACTLY AS THEY WERE      *
010840*    READ, NO SORTING OR FILTERING.                              *
010850******************************************************************
010860 700-WRITE-PREVIEW.
010870     MOVE "700-WRITE-PREVIEW" TO PARA-NAME.
010880     PERFORM 610-WRITE-PAGE-HDR THRU 610-EXIT.
010890     MOVE "SECTION 1 -- PREVIEW (FIRST 5 RECORDS READ)"
010900         TO SEC-TITLE-O.
010910     PERFORM 620-WRITE-SECTION-HDR THRU 620-EXIT.
010920
010930     PERFORM 705-PRINT-PREVIEW-ROW THRU 705-EXIT
010940         VARYING PV-IDX FROM 1 BY 1
010950         UNTIL PV-IDX > PREVIEW-ROW-COUNT.
010960 700-EXIT.
010970     EXIT.
010980
010990******************************************************************
011000*    WHY THE PREVIEW SECTION MOVES FIELD BY FIELD INSTEAD OF ONE  *
011010*    GROUP MOVE OF PREVIEW-TABLE(PV-IDX) TO WS-PREVIEW-DETAIL --   *
011020*    THE TABLE ROW AND THE DETAIL LINE ARE NOT BYTE-FOR-BYTE THE   *
011030*    SAME SHAPE (THE DETAIL LINE HAS REPORT SPACING FILLER THE    *
011040*    TABLE ROW DOES NOT), SO A GROUP MOVE WOULD SILENTLY SHIFT    *
011050*    EVERY FIELD AFTER THE FIRST ONE OFF BY HOWEVER MANY BYTES    *
011060*    OF SPACING WAS INSERTED.  FIELD-BY-FIELD MOVES COST SIX      *
011070*    LINES OF CODE HERE BUT SURVIVE ANY FUTURE RESIZING OF EITHER *
011080*    LAYOUT WITHOUT ANYBODY HAVING TO REMEMBER TO CHECK THIS      *
011090*    PARAGRAPH.  SAME REASONING APPLIES TO 630-WRITE-DETAIL-LINE'S*
011100*    CALLERS FURTHER DOWN IN THE PROGRAM.                         *
011110******************************************************************
011120*    705-PRINT-PREVIEW-ROW -- MOVE ONE PREVIEW-TABLE ROW INTO
011130*    THE DETAIL LINE LAYOUT AND WRITE IT.  CALLED ONCE PER ROW
011140*    BUFFERED BY 200-READ-MEAS-FILE, NEVER MORE THAN 5 TIMES.
011150 705-PRINT-PREVIEW-ROW.
011160     MOVE PV-PLAYERNAME(PV-IDX)   TO PVD-PLAYERNAME-O.
011170     MOVE PV-TEAM(PV-IDX)         TO PVD-TEAM-O.
011180     MOVE PV-MEAS-DATE(PV-IDX)    TO PVD-MEAS-DATE-O.
011190     MOVE PV-DATA-SOURCE(PV-IDX)  TO PVD-DATA-SOURCE-O.
011200     MOVE PV-METRIC(PV-IDX)       TO PVD-METRIC-O.
011210     MOVE PV-METRIC-VALUE(PV-IDX) TO PVD-METRIC-VALUE-O.
011220     WRITE RPT-REC FROM WS-PREVIEW-DETAIL
011230         AFTER ADVANCING 1.
011240     ADD 1 TO WS-LINES.
011250 705-EXIT.
011260     EXIT.
011270
011280******************************************************************
011290*    WHY SIX TABLES INSTEAD OF ONE SORT --                        *
011300*                                                                *
011310*    SPORTS SCIENCE ASKED FOR THIS REPORT TO RUN INSIDE THE       *
011320*    NIGHTLY BATCH WINDOW ALONGSIDE THE OTHER FEEDER JOBS, AND    *
011330*    A SORT STEP ON A FILE THIS SIZE (ONE SEASON OF MEASUREMENTS  *
011340*    FROM THREE WEARABLE-SENSOR VENDORS) WOULD HAVE COST MORE     *
011350*    JCL AND MORE DASD THAN THE SIX SMALL IN-STORAGE TABLES       *
011360*    BUILT BELOW.  EVERY COUNT, EVERY DISTINCT VALUE, AND EVERY   *
011370*    TOP-10 LISTING PRINTED FROM HERE TO END OF PROGRAM COMES     *
011380*    OUT OF ONE OF THOSE SIX TABLES -- NONE OF THEM ARE REBUILT   *
011390*    OR RE-DERIVED FROM MEASDATA A SECOND TIME.                   *
011400******************************************************************
011410******************************************************************
011420*    720-WRITE-QUALITY-SECTION -- SECTION 2 OF THE REPORT.       *
011430*    PRINTS THE UNIQUE-ATHLETE COUNT, UNIQUE-TEAM COUNT, DATE    *
011440*    RANGE, PER-SOURCE RECORD COUNTS (DESCENDING), THE INVALID-  *
011450*    NAME TABLE, AND THE MULTI-SOURCE-ATHLETE TABLE, IN THAT     *
011460*    ORDER -- THE ORDER SPORTS SCIENCE ASKED FOR WHEN THIS       *
011470*    SECTION WAS FIRST SPECCED.                                  *
011480******************************************************************
011490 720-WRITE-QUALITY-SECTION.
011500     MOVE "720-WRITE-QUALITY-SECTION" TO PARA-NAME.
011510     MOVE "SECTION 2 -- DATA QUALITY ASSESSMENT" TO SEC-TITLE-O.
011520     PERFORM 620-WRITE-SECTION-HDR THRU 620-EXIT.
011530
011540     MOVE "UNIQUE ATHLETES:" TO WS-PL-LABEL.
011550     MOVE SPACES TO WS-PL-VALUE.
011560     MOVE NAME-TABLE-COUNT TO WS-PL-VALUE(1:5).
011570     PERFORM 630-WRITE-DETAIL-LINE THRU 630-EXIT.
011580
011590     MOVE "UNIQUE TEAMS (EXCLUDING BLANK):" TO WS-PL-LABEL.
011600     MOVE SPACES TO WS-PL-VALUE.
011610     MOVE TEAM-TABLE-COUNT TO WS-PL-VALUE(1:5).
011620     PERFORM 630-WRITE-DETAIL-LINE THRU 630-EXIT.
011630
011640     MOVE "DATE RANGE (EARLIEST - LATEST TIMESTAMP):"
011650         TO WS-PL-LABEL.
011660     MOVE SPACES TO WS-PL-VALUE.
011670     MOVE WS-EARLIEST-TS TO WS-PL-VALUE(1:14).
011680     MOVE " TO " TO WS-PL-VALUE(16:4).
011690     MOVE WS-LATEST-TS TO WS-PL-VALUE(21:14).
011700     PERFORM 630-WRITE-DETAIL-LINE THRU 630-EXIT.
011710
011720     MOVE SPACES TO WS-PRINT-LINE.
011730     PERFORM 630-WRITE-DETAIL-LINE THRU 630-EXIT.
011740     MOVE "RECORD COUNT BY DATA SOURCE (DESCENDING):"
011750         TO WS-PL-LABEL.
011760     MOVE SPACES TO WS-PL-VALUE.
011770     PERFORM 630-WRITE-DETAIL-LINE THRU 630-EXIT.
011780     PERFORM 725-BUILD-SOURCE-TOP THRU 725-EXIT.
011790     PERFORM 726-PRINT-SOURCE-TOP THRU 726-EXIT.
011800
011810     MOVE SPACES TO WS-PRINT-LINE.
011820     PERFORM 630-WRITE-DETAIL-LINE THRU 630-EXIT.
011830     PERFORM 730-WRITE-INVALID-NAMES THRU 730-EXIT.
011840
011850     MOVE SPACES TO WS-PRINT-LINE.
011860     PERFORM 630-WRITE-DETAIL-LINE THRU 630-EXIT.
011870     PERFORM 735-WRITE-MULTI-SOURCE THRU 735-EXIT.
011880 720-EXIT.
011890     EXIT.
011900
011910 725-BUILD-SOURCE-TOP.
011920*    A SIMPLE 4-WAY BUBBLE OF THE SOURCE-COUNT TABLE -- FOUR
011930*    ROWS IS NOT WORTH A SORT STEP.
011940     MOVE "725-BUILD-SOURCE-TOP" TO PARA-NAME.
011950     PERFORM 725A-OUTER-LOOP THRU 725A-EXIT
011960         VARYING SR-IDX FROM 1 BY 1
011970         UNTIL SR-IDX > 3.
011980 725-EXIT.
011990     EXIT.
012000
012010*    725A-OUTER-LOOP -- FOR EACH POSITION 1 THROUGH 3, SCAN
012020*    EVERYTHING TO ITS RIGHT FOR A LARGER COUNT.
012030 725A-OUTER-LOOP.
012040     PERFORM 725B-INNER-LOOP THRU 725B-EXIT
012050         VARYING SR-IDX2 FROM SR-IDX BY 1
012060         UNTIL SR-IDX2 > 4.
012070 725A-EXIT.
012080     EXIT.
012090
012100*    725B-INNER-LOOP -- ONE COMPARE PER INNER ITERATION.
012110 725B-INNER-LOOP.
012120     IF SRC-COUNT(SR-IDX2) > SRC-COUNT(SR-IDX)
012130         PERFORM 725-SWAP-SOURCE-ROWS THRU 725-SWAP-EXIT
012140     END-IF.
012150 725B-EXIT.
012160     EXIT.
012170
012180*    725-SWAP-SOURCE-ROWS -- SWAPS SRC-NAME AND SRC-COUNT
012190*    BETWEEN THE TWO POSITIONS, USING WS-PL-LABEL AND
012200*    T10-PICK-COUNT AS THE TEMPORARY HOLDING FIELDS -- BOTH ARE
012210*    IDLE AT THIS POINT IN THE RUN, SO NO DEDICATED SWAP FIELD
012220*    WAS DECLARED FOR THIS ONE-TIME 4-ROW SORT.
012230 725-SWAP-SOURCE-ROWS.
012240     MOVE SRC-NAME(SR-IDX)   TO WS-PL-LABEL(1:10).
012250     MOVE SRC-COUNT(SR-IDX)  TO T10-PICK-COUNT.
012260     MOVE SRC-NAME(SR-IDX2)  TO SRC-NAME(SR-IDX).
012270     MOVE SRC-COUNT(SR-IDX2) TO SRC-COUNT(SR-IDX).
012280     MOVE WS-PL-LABEL(1:10)  TO SRC-NAME(SR-IDX2).
012290     MOVE T10-PICK-COUNT     TO SRC-COUNT(SR-IDX2).
012300 725-SWAP-EXIT.
012310     EXIT.
012320
012330*    726-PRINT-SOURCE-TOP -- PRINT ALL FOUR SOURCE-COUNT-TABLE
012340*    ROWS IN THEIR NOW-DESCENDING ORDER.
012350 726-PRINT-SOURCE-TOP.
012360     MOVE "726-PRINT-SOURCE-TOP" TO PARA-NAME.
012370     PERFORM 726A-PRINT-ONE-SOURCE THRU 726A-EXIT
012380         VARYING SR-IDX FROM 1 BY 1 UNTIL SR-IDX > 4.
012390 726-EXIT.
012400     EXIT.
012410
012420*    726A-PRINT-ONE-SOURCE -- SUPPRESSES A ZERO-COUNT "OTHER"
012430*    ROW (SR-IDX = 4) SINCE A RUN WITH NO OFF-CATALOG SOURCE
012440*    SHOULD NOT PRINT A CONFUSING ZERO LINE, BUT ALWAYS PRINTS
012450*    THE THREE KNOWN FEEDER SOURCES EVEN IF THEIR COUNT IS ZERO.
012460 726A-PRINT-ONE-SOURCE.
012470     IF SRC-COUNT(SR-IDX) > ZERO OR SR-IDX < 4
012480         MOVE SPACES TO WS-PRINT-LINE-COLS
012490         MOVE SRC-NAME(SR-IDX) TO WS-PLC-COL1(1:10)
012500         MOVE SRC-COUNT(SR-IDX) TO WS-PLC-COL2(1:9)
012510         PERFORM 630-WRITE-DETAIL-LINE THRU 630-EXIT
012520     END-IF.
012530 726A-EXIT.
012540     EXIT.
012550
012560******************************************************************
012570*    730-WRITE-INVALID-NAMES -- SCAN THE DISTINCT-NAME TABLE     *
012580*    ONCE, CALLING NAMECHK FOR EACH ROW, AND PRINT ONE LINE PER  *
012590*    NAME NAMECHK FLAGS INVALID (BLANK, LOW-VALUES, OR THE       *
012600*    LITERAL "UNKNOWN").  PRINTS "NONE" IF EVERY NAME PASSES.    *
012610******************************************************************
012620 730-WRITE-INVALID-NAMES.
012630     MOVE "730-WRITE-INVALID-NAMES" TO PARA-NAME.
012640     MOVE "INVALID-NAME VALUES AND RECORD COUNTS:"
012650         TO WS-PL-LABEL.
012660     MOVE SPACES TO WS-PL-VALUE.
012670     PERFORM 630-WRITE-DETAIL-LINE THRU 630-EXIT.
012680
012690     MOVE ZERO TO T10-ROWS-USED.
012700     PERFORM 731-CHECK-ONE-NAME THRU 731-EXIT
012710         VARYING NM-IDX FROM 1 BY 1
012720         UNTIL NM-IDX > NAME-TABLE-COUNT.
012730
012740*    T10-ROWS-USED IS RE-USED HERE PURELY AS AN "ANY PRINTED
012750*    YET" COUNTER -- THIS PARAGRAPH DOES NOT BUILD A TOP-10, IT
012760*    JUST NEEDED A COUNTER THAT WAS ALREADY DECLARED AND ALREADY
012770*    ZEROED FOR EVERY OTHER USE IN THIS PROGRAM.
012780     IF T10-ROWS-USED = ZERO
012790         MOVE SPACES TO WS-PRINT-LINE
012800         MOVE "     NONE" TO WS-PL-LABEL
012810         PERFORM 630-WRITE-DETAIL-LINE THRU 630-EXIT
012820     END-IF.
012830 730-EXIT.
012840     EXIT.
012850
012860******************************************************************
012870*    CROSS-REFERENCE TO CALLED SUBPROGRAMS --                     *
012880*                                                                *
012890*    NAMECHK IS THE ONLY PROGRAM THIS STEP CALLS.  IT IS ALSO     *
012900*    CALLED BY METRSLCT (JOB STEP 2) FOR THE SAME INVALID-NAME    *
012910*    TEST, WHICH IS WHY THE RULE LIVES IN ITS OWN COPY-LOAD       *
012920*    MODULE RATHER THAN BEING CODED TWICE.  IF THE INVALID-NAME   *
012930*    DEFINITION EVER CHANGES, NAMECHK IS THE ONLY PLACE TO CHANGE *
012940*    IT -- NEITHER MEASQLTY NOR METRSLCT CARRIES ITS OWN COPY OF  *
012950*    THE TEST.  SEE NAMECHK'S OWN REMARKS FOR THE EXACT RULE.     *
012960******************************************************************
012970*    731-CHECK-ONE-NAME -- CALLS THE SHARED NAMECHK ROUTINE FOR
012980*    ONE DISTINCT-NAME-TABLE ROW AND PRINTS IT IF FLAGGED.
012990 731-CHECK-ONE-NAME.
013000     CALL "NAMECHK" USING NM-PLAYERNAME(NM-IDX),
013010                           WS-NAME-INVALID-SW.
013020     IF WS-NAME-IS-INVALID
013030         ADD 1 TO T10-ROWS-USED
013040         MOVE SPACES TO WS-PRINT-LINE-COLS
013050         MOVE NM-PLAYERNAME(NM-IDX) TO WS-PLC-COL1(1:30)
013060         MOVE NM-COUNT(NM-IDX) TO WS-PLC-COL2(1:9)
013070         PERFORM 630-WRITE-DETAIL-LINE THRU 630-EXIT
013080     END-IF.
013090 731-EXIT.
013100     EXIT.
013110
013120******************************************************************
013130*    735-WRITE-MULTI-SOURCE -- SCAN THE DISTINCT-NAME TABLE ONE  *
013140*    MORE TIME, COUNTING ATHLETES SEEN UNDER 2 OR MORE SOURCES   *
013150*    AND BUILDING A TOP-10 OF THEM BY SOURCE COUNT, THEN PRINT   *
013160*    THE GRAND TOTAL FOLLOWED BY THE TOP-10 TABLE.                *
013170******************************************************************
013180 735-WRITE-MULTI-SOURCE.
013190     MOVE "735-WRITE-MULTI-SOURCE" TO PARA-NAME.
013200     MOVE ZERO TO MULTI-SOURCE-COUNT.
013210     MOVE ZERO TO T10-ROWS-USED.
013220     PERFORM 735A-CHECK-ONE-ATHLETE THRU 735A-EXIT
013230         VARYING NM-IDX FROM 1 BY 1
013240         UNTIL NM-IDX > NAME-TABLE-COUNT.
013250
013260     MOVE "MULTI-SOURCE ATHLETES (>= 2 DATA SOURCES):"
013270         TO WS-PL-LABEL.
013280     MOVE SPACES TO WS-PL-VALUE.
013290     MOVE MULTI-SOURCE-COUNT TO WS-PL-VALUE(1:5).
013300     PERFORM 630-WRITE-DETAIL-LINE THRU 630-EXIT.
013310
013320     PERFORM 737-SORT-TOP-10 THRU 737-EXIT.
013330     PERFORM 735B-PRINT-ONE-TOP-ROW THRU 735B-EXIT
013340         VARYING T10-IDX FROM 1 BY 1
013350         UNTIL T10-IDX > T10-ROWS-USED.
013360 735-EXIT.
013370     EXIT.
013380
013390*    735A-CHECK-ONE-ATHLETE -- COUNT HOW MANY OF THE THREE
013400*    SEEN-FLAGS ARE "Y" FOR THIS ROW; IF 2 OR MORE, BUMP THE
013410*    GRAND TOTAL AND EITHER ADD THIS ATHLETE TO THE TOP-10 (IF
013420*    ROOM REMAINS) OR LET 736-REPLACE-SMALLEST DECIDE WHETHER
013430*    IT OUTRANKS THE CURRENT SMALLEST TOP-10 ENTRY.
013440 735A-CHECK-ONE-ATHLETE.
013450     MOVE ZERO TO WS-SRC-COUNT-IN-NAME.
013460     IF NM-HAWKINS-SEEN(NM-IDX)
013470         ADD 1 TO WS-SRC-COUNT-IN-NAME
013480     END-IF.
013490     IF NM-KINEXON-SEEN(NM-IDX)
013500         ADD 1 TO WS-SRC-COUNT-IN-NAME
013510     END-IF.
013520     IF NM-VALD-SEEN(NM-IDX)
013530         ADD 1 TO WS-SRC-COUNT-IN-NAME
013540     END-IF.
013550     IF WS-SRC-COUNT-IN-NAME > 1
013560         ADD 1 TO MULTI-SOURCE-COUNT
013570         IF T10-ROWS-USED < 10
013580             ADD 1 TO T10-ROWS-USED
013590             SET T10-IDX TO T10-ROWS-USED
013600             MOVE NM-PLAYERNAME(NM-IDX) TO T10-NAME(T10-IDX)
013610             MOVE WS-SRC-COUNT-IN-NAME  TO T10-COUNT(T10-IDX)
013620         ELSE
013630             PERFORM 736-REPLACE-SMALLEST THRU 736-EXIT
013640         END-IF
013650     END-IF.
013660 735A-EXIT.
013670     EXIT.
013680
013690*    735B-PRINT-ONE-TOP-ROW -- PRINT ONE ROW OF THE MULTI-SOURCE
013700*    TOP-10, AFTER 737-SORT-TOP-10 HAS PUT THEM IN DESCENDING
013710*    ORDER BY SOURCE COUNT.
013720 735B-PRINT-ONE-TOP-ROW.
013730     MOVE SPACES TO WS-PRINT-LINE-COLS.
013740     MOVE T10-NAME(T10-IDX)(1:30) TO WS-PLC-COL1(1:30).
013750     MOVE T10-COUNT(T10-IDX) TO WS-PLC-COL2(1:9).
013760     PERFORM 630-WRITE-DETAIL-LINE THRU 630-EXIT.
013770 735B-EXIT.
013780     EXIT.
013790
013800 736-REPLACE-SMALLEST.
013810*    THE TOP-10 IS FULL -- IF THIS ATHLETE OUTRANKS THE SMALLEST
013820*    ENTRY CURRENTLY HELD, BUMP IT.
013830     MOVE 1 TO T10-PICK-IDX.
013840     PERFORM 736A-FIND-SMALLEST THRU 736A-EXIT
013850         VARYING T10-IDX FROM 2 BY 1 UNTIL T10-IDX > 10.
013860     IF WS-SRC-COUNT-IN-NAME > T10-COUNT(T10-PICK-IDX)
013870         MOVE NM-PLAYERNAME(NM-IDX) TO T10-NAME(T10-PICK-IDX)
013880         MOVE WS-SRC-COUNT-IN-NAME  TO T10-COUNT(T10-PICK-IDX)
013890     END-IF.
013900 736-EXIT.
013910     EXIT.
013920
013930*    736A-FIND-SMALLEST -- ONE COMPARE PER ITERATION FROM 736
013940*    ABOVE, TRACKING THE SMALLEST COUNT SEEN SO FAR IN
013950*    T10-PICK-IDX.
013960 736A-FIND-SMALLEST.
013970     IF T10-COUNT(T10-IDX) < T10-COUNT(T10-PICK-IDX)
013980         SET T10-PICK-IDX TO T10-IDX
013990     END-IF.
014000 736A-EXIT.
014010     EXIT.
014020
014030******************************************************************
014040*    737-SORT-TOP-10 -- WHY AN INSERTION SORT WRITTEN OUT IN LINE   *
014050*    INSTEAD OF THE HOUSE SORT UTILITY OR A COBOL SORT VERB.  THE   *
014060*    SORT VERB EXISTS TO ORDER A FILE OF RECORDS TOO LARGE TO HOLD  *
014070*    IN STORAGE AT ONCE; TOP-10-TABLE IS TEN ROWS, ALREADY IN       *
014080*    STORAGE, BUILT ONE ROW AT A TIME AS RECORDS ARE READ.  INVOK-  *
014090*    ING A SORT WOULD MEAN WRITING THE TABLE OUT TO A WORK FILE,    *
014100*    SORTING IT, AND READING IT BACK IN -- THREE EXTRA FILES AND    *
014110*    THREE EXTRA JCL DD STATEMENTS TO ACCOMPLISH WHAT A TEN-BY-TEN  *
014120*   COMPARE LOOP DOES IN MEMORY WITH NO I/O AT ALL.  736A-FIND-     *
014130*   SMALLEST AND THIS PARAGRAPH TOGETHER ARE UNDER TWENTY LINES    *
014140*   OF CODE -- FAR CHEAPER THAN THE SORT ALTERNATIVE FOR A TABLE   *
014150*   THIS SMALL.                                                   *
014160******************************************************************
014170 737-SORT-TOP-10.
014180*    SMALL INSERTION SORT, DESCENDING BY COUNT -- AT MOST 10
014190*    ENTRIES, NEVER WORTH A SORT STEP.
014200     PERFORM 737A-OUTER-LOOP THRU 737A-EXIT
014210         VARYING T10-OUT-IDX FROM 1 BY 1
014220         UNTIL T10-OUT-IDX > T10-ROWS-USED.
014230 737-EXIT.
014240     EXIT.
014250
014260*    737A-OUTER-LOOP -- FOR EACH POSITION, SCAN EVERYTHING TO
014270*    ITS RIGHT FOR A LARGER COUNT, SAME SHAPE AS 725A ABOVE.
014280 737A-OUTER-LOOP.
014290     PERFORM 737B-INNER-LOOP THRU 737B-EXIT
014300         VARYING T10-IDX FROM T10-OUT-IDX BY 1
014310         UNTIL T10-IDX > T10-ROWS-USED.
014320 737A-EXIT.
014330     EXIT.
014340
014350*    737B-INNER-LOOP -- ONE COMPARE-AND-SWAP PER ITERATION, USING
014360*    WS-PL-LABEL AND T10-PICK-COUNT AS TEMPORARY HOLDING FIELDS
014370*    THE SAME WAY 725-SWAP-SOURCE-ROWS DOES ABOVE.
014380 737B-INNER-LOOP.
014390     IF T10-COUNT(T10-IDX) > T10-COUNT(T10-OUT-IDX)
014400         MOVE T10-NAME(T10-OUT-IDX)  TO WS-PL-LABEL(1:50)
014410         MOVE T10-COUNT(T10-OUT-IDX) TO T10-PICK-COUNT
014420         MOVE T10-NAME(T10-IDX) TO T10-NAME(T10-OUT-IDX)
014430         MOVE T10-COUNT(T10-IDX) TO T10-COUNT(T10-OUT-IDX)
014440         MOVE WS-PL-LABEL(1:50) TO T10-NAME(T10-IDX)
014450         MOVE T10-PICK-COUNT TO T10-COUNT(T10-IDX)
014460     END-IF.
014470 737B-EXIT.
014480     EXIT.
014490
014500******************************************************************
014510*    740-WRITE-METRIC-SECTION -- SECTION 3 OF THE REPORT.  FOR   *
014520*    EACH OF THE THREE FEEDER SOURCES IN TURN, PRINT ITS TOP-10  *
014530*    METRICS BY RECORD COUNT; THEN THE ALL-SOURCE DISTINCT       *
014540*    METRIC COUNT; THEN, AGAIN PER SOURCE, THE SAME TOP-10 WITH  *
014550*    EARLIEST/LATEST TIMESTAMP ADDED (IS-0649).                  *
014560******************************************************************
014570 740-WRITE-METRIC-SECTION.
014580     MOVE "740-WRITE-METRIC-SECTION" TO PARA-NAME.
014590     MOVE "SECTION 3 -- METRIC DISCOVERY" TO SEC-TITLE-O.
014600     PERFORM 620-WRITE-SECTION-HDR THRU 620-EXIT.
014610
014620     MOVE 1 TO WS-SRC-COUNT-IN-NAME.
014630     PERFORM 750-TOP-10-ONE-SOURCE THRU 750-EXIT.
014640     MOVE 2 TO WS-SRC-COUNT-IN-NAME.
014650     PERFORM 750-TOP-10-ONE-SOURCE THRU 750-EXIT.
014660     MOVE 3 TO WS-SRC-COUNT-IN-NAME.
014670     PERFORM 750-TOP-10-ONE-SOURCE THRU 750-EXIT.
014680
014690     MOVE SPACES TO WS-PRINT-LINE.
014700     PERFORM 630-WRITE-DETAIL-LINE THRU 630-EXIT.
014710     MOVE "TOTAL DISTINCT METRICS ACROSS ALL SOURCES:"
014720         TO WS-PL-LABEL.
014730     MOVE SPACES TO WS-PL-VALUE.
014740     MOVE DISTINCT-METRIC-COUNT TO WS-PL-VALUE(1:5).
014750     PERFORM 630-WRITE-DETAIL-LINE THRU 630-EXIT.
014760
014770     MOVE 1 TO WS-SRC-COUNT-IN-NAME.
014780     PERFORM 760-DETAIL-ONE-SOURCE THRU 760-EXIT.
014790     MOVE 2 TO WS-SRC-COUNT-IN-NAME.
014800     PERFORM 760-DETAIL-ONE-SOURCE THRU 760-EXIT.
014810     MOVE 3 TO WS-SRC-COUNT-IN-NAME.
014820     PERFORM 760-DETAIL-ONE-SOURCE THRU 760-EXIT.
014830 740-EXIT.
014840     EXIT.
014850
014860*    750-TOP-10-ONE-SOURCE -- PRINT THE HEADING LINE FOR ONE
014870*    SOURCE'S TOP-10, BUILD IT, AND PRINT EACH ROW.
014880 750-TOP-10-ONE-SOURCE.
014890     MOVE "750-TOP-10-ONE-SOURCE" TO PARA-NAME.
014900     MOVE SPACES TO WS-PRINT-LINE.
014910     MOVE SRC-NAME(WS-SRC-COUNT-IN-NAME) TO WS-PL-LABEL(1:10).
014920     MOVE "TOP 10 METRICS (DESCENDING BY COUNT):"
014930         TO WS-PL-LABEL(12:37).
014940     PERFORM 630-WRITE-DETAIL-LINE THRU 630-EXIT.
014950
014960     PERFORM 755-BUILD-METRIC-TOP THRU 755-EXIT.
014970     PERFORM 751-PRINT-TOP-ROW THRU 751-EXIT
014980         VARYING T10-IDX FROM 1 BY 1
014990         UNTIL T10-IDX > T10-ROWS-USED.
015000 750-EXIT.
015010     EXIT.
015020
015030*    751-PRINT-TOP-ROW -- ONE METRIC-NAME/COUNT ROW, NO DATE
015040*    RANGE (SEE 761-PRINT-DETAIL-ROW BELOW FOR THE VERSION WITH
015050*    DATES).
015060 751-PRINT-TOP-ROW.
015070     MOVE SPACES TO WS-PRINT-LINE-COLS.
015080     MOVE T10-NAME(T10-IDX) TO WS-PLC-COL1(1:50).
015090     MOVE T10-COUNT(T10-IDX) TO WS-PLC-COL2(1:9).
015100     PERFORM 630-WRITE-DETAIL-LINE THRU 630-EXIT.
015110 751-EXIT.
015120     EXIT.
015130
015140******************************************************************
015150*    THE 755-SERIES "NEGATE-AND-RESTORE" TRICK --                 *
015160*                                                                *
015170*    THIS SHOP HAS PICKED THE TOP N ROWS OF AN UNSORTED TABLE     *
015180*    THIS SAME WAY SINCE BEFORE THIS PROGRAMMER'S TIME -- SCAN    *
015190*    FOR THE LARGEST VALUE, NEGATE IT SO THE NEXT SCAN SKIPS IT,  *
015200*    REPEAT N TIMES, THEN UN-NEGATE EVERYTHING IN ONE FINAL PASS. *
015210*    IT AVOIDS BOTH A SORT STEP AND A SEPARATE "ALREADY PICKED"   *
015220*    FLAG PER ROW, AT THE COST OF ONE EXTRA FULL-TABLE PASS AT    *
015230*    THE END TO PUT THE SIGNS BACK.  METRIC-TABLE IS SMALL        *
015240*    ENOUGH (600 ROWS AT MOST) THAT THE EXTRA PASS COSTS NOTHING  *
015250*    A JOB-STEP TIMING REPORT WOULD EVER NOTICE.                  *
015260******************************************************************
015270 755-BUILD-METRIC-TOP.
015280*    PICKS THE LARGEST UNPICKED (SOURCE, METRIC) ROW TEN TIMES
015290*    OVER.  MTB-COUNT IS TEMPORARILY ZEROED ON A PICKED ROW SO
015300*    IT IS NOT PICKED AGAIN -- THE SAVED VALUE IS RESTORED BY
015310*    755B-RESTORE-COUNT BELOW.
015320     MOVE "755-BUILD-METRIC-TOP" TO PARA-NAME.
015330     MOVE ZERO TO T10-ROWS-USED.
015340     PERFORM 755A-PICK-ONE-ROW THRU 755A-EXIT
015350         VARYING T10-PICK-IDX FROM 1 BY 1
015360         UNTIL T10-PICK-IDX > 10.
015370
015380*    RESTORE THE TRUE COUNTS -- THEY WERE NEGATED ABOVE ONLY TO
015390*    KEEP THIS SCAN FROM PICKING THE SAME ROW TWICE.
015400     PERFORM 755B-RESTORE-COUNT THRU 755B-EXIT
015410         VARYING WS-METRIC-SCAN-IDX FROM 1 BY 1
015420         UNTIL WS-METRIC-SCAN-IDX > METRIC-TABLE-COUNT.
015430 755-EXIT.
015440     EXIT.
015450
015460*    755A-PICK-ONE-ROW -- ONE ITERATION OF THE TEN-TIMES-OVER
015470*    PICK.  SCANS THE WHOLE METRIC-TABLE FOR THE LARGEST COUNT
015480*    UNDER THE CURRENT SOURCE, THEN NEGATES THAT ROW'S COUNT SO
015490*    IT IS SKIPPED ON THE NEXT PICK.
015500 755A-PICK-ONE-ROW.
015510     MOVE ZERO TO T10-PICK-COUNT.
015520     SET MT-IDX TO 1.
015530     PERFORM 755C-SCAN-ONE-METRIC THRU 755C-EXIT
015540         VARYING WS-METRIC-SCAN-IDX FROM 1 BY 1
015550         UNTIL WS-METRIC-SCAN-IDX > METRIC-TABLE-COUNT.
015560     IF T10-PICK-COUNT > ZERO
015570         ADD 1 TO T10-ROWS-USED
015580         SET T10-IDX TO T10-ROWS-USED
015590         MOVE MTB-METRIC(MT-IDX)      TO T10-NAME(T10-IDX)
015600         MOVE MTB-COUNT(MT-IDX)       TO T10-COUNT(T10-IDX)
015610         MOVE MTB-EARLIEST-TS(MT-IDX) TO T10-EARLIEST-TS(T10-IDX)
015620         MOVE MTB-LATEST-TS(MT-IDX)   TO T10-LATEST-TS(T10-IDX)
015630         MULTIPLY MTB-COUNT(MT-IDX) BY -1
015640             GIVING MTB-COUNT(MT-IDX)
015650     END-IF.
015660 755A-EXIT.
015670     EXIT.
015680
015690*    755C-SCAN-ONE-METRIC -- ONE COMPARE PER LINEAR-SCAN
015700*    ITERATION FROM 755A ABOVE.  A NEGATIVE MTB-COUNT (ALREADY
015710*    PICKED) CAN NEVER BE GREATER THAN T10-PICK-COUNT SINCE
015720*    T10-PICK-COUNT NEVER GOES BELOW ZERO, SO ALREADY-PICKED
015730*    ROWS ARE NATURALLY SKIPPED WITHOUT A SEPARATE TEST.
015740 755C-SCAN-ONE-METRIC.
015750     IF MTB-SRC-IDX(WS-METRIC-SCAN-IDX) = WS-SRC-COUNT-IN-NAME
015760        AND MTB-COUNT(WS-METRIC-SCAN-IDX) > T10-PICK-COUNT
015770         MOVE MTB-COUNT(WS-METRIC-SCAN-IDX) TO T10-PICK-COUNT
015780         SET MT-IDX TO WS-METRIC-SCAN-IDX
015790     END-IF.
015800 755C-EXIT.
015810     EXIT.
015820
015830*    755B-RESTORE-COUNT -- UN-NEGATES ANY ROW 755A-PICK-ONE-ROW
015840*    NEGATED, ONE ROW PER ITERATION FROM 755 ABOVE.
015850 755B-RESTORE-COUNT.
015860     IF MTB-COUNT(WS-METRIC-SCAN-IDX) < ZERO
015870         MULTIPLY MTB-COUNT(WS-METRIC-SCAN-IDX) BY -1
015880             GIVING MTB-COUNT(WS-METRIC-SCAN-IDX)
015890     END-IF.
015900 755B-EXIT.
015910     EXIT.
015920
015930*    760-DETAIL-ONE-SOURCE -- SAME AS 750-TOP-10-ONE-SOURCE
015940*    ABOVE, BUT THE HEADING SAYS "WITH DATE RANGE" AND THE
015950*    DETAIL LINE (761 BELOW) CARRIES THE EARLIEST/LATEST
015960*    TIMESTAMP COLUMNS TOO.
015970 760-DETAIL-ONE-SOURCE.
015980     MOVE "760-DETAIL-ONE-SOURCE" TO PARA-NAME.
015990     MOVE SPACES TO WS-PRINT-LINE.
016000     MOVE SRC-NAME(WS-SRC-COUNT-IN-NAME) TO WS-PL-LABEL(1:10).
016010     MOVE "TOP 10 METRICS WITH DATE RANGE:"
016020         TO WS-PL-LABEL(12:31).
016030     PERFORM 630-WRITE-DETAIL-LINE THRU 630-EXIT.
016040
016050     PERFORM 755-BUILD-METRIC-TOP THRU 755-EXIT.
016060     PERFORM 761-PRINT-DETAIL-ROW THRU 761-EXIT
016070         VARYING T10-IDX FROM 1 BY 1
016080         UNTIL T10-IDX > T10-ROWS-USED.
016090 760-EXIT.
016100     EXIT.
016110
016120*    761-PRINT-DETAIL-ROW -- SAME LAYOUT AS 751-PRINT-TOP-ROW
016130*    ABOVE PLUS THE TWO TIMESTAMP COLUMNS.
016140 761-PRINT-DETAIL-ROW.
016150     MOVE SPACES TO WS-PRINT-LINE-COLS.
016160     MOVE T10-NAME(T10-IDX) TO WS-PLC-COL1(1:50).
016170     MOVE T10-COUNT(T10-IDX) TO WS-PLC-COL2(1:9).
016180     MOVE T10-EARLIEST-TS(T10-IDX) TO WS-PLC-COL3(1:14).
016190     MOVE T10-LATEST-TS(T10-IDX) TO WS-PLC-COL4(1:14).
016200     PERFORM 630-WRITE-DETAIL-LINE THRU 630-EXIT.
016210 761-EXIT.
016220     EXIT.
016230
016240******************************************************************
016250*    JOB-STEP HANDOFF -- WHAT METRSLCT INHERITS FROM THIS STEP --  *
016260*                                                                *
016270*    WHEN THIS STEP ENDS, QUALRPT CONTAINS EXACTLY SECTIONS 1     *
016280*    THROUGH 3, CLOSED NORMALLY.  METRSLCT'S OWN 800-OPEN-FILES    *
016290*    OPENS QUALRPT EXTEND (NOT OUTPUT) SO ITS SECTION 4 IS         *
016300*    APPENDED AFTER THIS STEP'S SECTION 3 RATHER THAN OVERWRITING  *
016310*    IT.  THE TWO STEPS MUST RUN IN THIS ORDER ON THE SAME         *
016320*    SUBMISSION -- IF METRSLCT EVER RUNS BEFORE MEASQLTY, EXTEND   *
016330*    ON A QUALRPT THAT DOES NOT YET EXIST FAILS THE OPEN, AND IF   *
016340*    MEASQLTY RUNS TWICE IN THE SAME SUBMISSION WITHOUT METRSLCT   *
016350*    IN BETWEEN, THE SECOND RUN'S OPEN OUTPUT SIMPLY REPLACES THE  *
016360*    FIRST RUN'S QUALRPT RATHER THAN APPENDING TO IT -- THAT IS    *
016370*    CORRECT, SINCE OPEN OUTPUT ALWAYS MEANS "START A NEW FILE".   *
016380******************************************************************
016390*    800-OPEN-FILES -- OPEN MEASDATA INPUT, QUALRPT AND SYSOUT
016400*    OUTPUT.  QUALRPT IS OPENED PLAIN OUTPUT HERE SINCE THIS IS
016410*    THE FIRST JOB STEP TO WRITE IT -- METRSLCT OPENS IT EXTEND.
016420 800-OPEN-FILES.
016430     MOVE "800-OPEN-FILES" TO PARA-NAME.
016440     OPEN INPUT MEASDATA.
016450     OPEN OUTPUT QUALRPT, SYSOUT.
016460 800-EXIT.
016470     EXIT.
016480
016490******************************************************************
016500*    WHY 850-CLOSE-FILES EXISTS SEPARATELY FROM 999-CLEANUP --     *
016510*                                                                *
016520*    IF THE CLOSE LOGIC WERE INLINE IN 999-CLEANUP, THE ABEND      *
016530*    ROUTINE AT 1000-ABEND-RTN WOULD HAVE TO EITHER DUPLICATE IT   *
016540*    OR PERFORM THE WHOLE OF 999-CLEANUP (WHICH ALSO DISPLAYS THE  *
016550*    "NORMAL END" MESSAGE -- WRONG ON AN ABEND PATH).  BREAKING    *
016560*    JUST THE CLOSE STATEMENT OUT INTO ITS OWN PARAGRAPH LETS      *
016570*    BOTH THE NORMAL-END AND ABEND PATHS SHARE IT WITHOUT EITHER   *
016580*    ONE PICKING UP LOGIC THAT DOES NOT BELONG ON THAT PATH.       *
016590*    NOTE THAT CLOSE ON A FILE THAT WAS NEVER SUCCESSFULLY OPENED  *
016600*    (FOR EXAMPLE IF 800-OPEN-FILES ITSELF FAILED) IS UNDEFINED    *
016610*    BEHAVIOR ON THIS RUNTIME -- IN PRACTICE THIS HAS NEVER BEEN   *
016620*    A PROBLEM SINCE AN OPEN FAILURE ON THESE THREE FILES HAS      *
016630*    ALWAYS SHOWN UP AS A JCL DD-STATEMENT ERROR BEFORE THIS       *
016640*    STEP'S PROCEDURE DIVISION EVER GETS CONTROL.                  *
016650******************************************************************
016660*    850-CLOSE-FILES -- CLOSES ALL THREE FILES, CALLED FROM
016670*    BOTH THE NORMAL CLEANUP PATH AND THE ABEND PATH SO A
016680*    DUMP RUN STILL LEAVES QUALRPT IN A READABLE STATE.
016690 850-CLOSE-FILES.
016700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
016710     CLOSE MEASDATA, QUALRPT, SYSOUT.
016720 850-EXIT.
016730     EXIT.
016740
016750******************************************************************
016760*    ERROR-HANDLING PHILOSOPHY FOR THE READ LOOP --                *
016770*                                                                *
016780*    900-READ-MEASDATA DOES NOT TEST MFCODE FOR ANYTHING OTHER    *
016790*    THAN NO-MORE-DATA.  A HARDWARE READ ERROR ON A QSAM FILE      *
016800*    UNDER THIS RUNTIME RAISES ITS OWN S0C1/S0C7-STYLE ABEND       *
016810*    BEFORE CONTROL EVER RETURNS TO THIS PARAGRAPH, SO THERE IS   *
016820*    NO SEPARATE "BAD READ" BRANCH TO CODE HERE -- THE ONLY TWO    *
016830*    OUTCOMES THIS PARAGRAPH EVER SEES ARE "GOT A RECORD" AND     *
016840*    "END OF FILE", AND BOTH ARE HANDLED BELOW.                    *
016850******************************************************************
016860*    900-READ-MEASDATA -- THE ONE PLACE IN THE PROGRAM THAT
016870*    READS MEASDATA.  SETS MORE-DATA-SW ON END OF FILE; OTHERWISE
016880*    BUMPS RECORDS-READ.
016890 900-READ-MEASDATA.
016900     READ MEASDATA
016910         AT END MOVE "N" TO MORE-DATA-SW
016920         GO TO 900-EXIT
016930     END-READ.
016940     ADD 1 TO RECORDS-READ.
016950 900-EXIT.
016960     EXIT.
016970
016980******************************************************************
016990*    WHY THE JOB-LOG SUMMARY DUPLICATES REPORT NUMBERS --          *
017000*                                                                *
017010*    RECORDS-READ, NAME-TABLE-COUNT AND TEAM-TABLE-COUNT ARE ALL   *
017020*    ALSO PRINTED SOMEWHERE IN SECTION 1 OR 2 OF QUALRPT.  THEY    *
017030*    ARE DISPLAYED A SECOND TIME HERE, TO THE JOB LOG, SO THE      *
017040*    OPERATOR RUNNING THE NIGHTLY BATCH CAN CONFIRM THE STEP DID   *
017050*    SOMETHING REASONABLE WITHOUT WAITING FOR THE PRINTED REPORT   *
017060*    TO COME BACK FROM THE PRINT QUEUE -- A HABIT CARRIED FORWARD  *
017070*    FROM THE SHOP'S EARLIER, PRINTER-CONSTRAINED YEARS THAT HAS   *
017080*    NEVER BEEN WORTH REMOVING SINCE.                              *
017090******************************************************************
017100*    999-CLEANUP -- CLOSE THE FILES AND DISPLAY THE RUN SUMMARY
017110*    TO THE JOB LOG -- THE SAME "RECORDS READ / DISTINCT
017120*    ATHLETES / DISTINCT TEAMS" SUMMARY THE OPERATOR HAS ALWAYS
017130*    BEEN ABLE TO EYEBALL WITHOUT PULLING THE PRINTED REPORT.
017140 999-CLEANUP.
017150     MOVE "999-CLEANUP" TO PARA-NAME.
017160     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
017170     DISPLAY "** MEASUREMENT RECORDS READ **".
017180     DISPLAY RECORDS-READ.
017190     DISPLAY "** DISTINCT ATHLETES **".
017200     DISPLAY NAME-TABLE-COUNT.
017210     DISPLAY "** DISTINCT TEAMS **".
017220     DISPLAY TEAM-TABLE-COUNT.
017230     DISPLAY "******** NORMAL END OF JOB MEASQLTY ********".
017240 999-EXIT.
017250     EXIT.
017260
017270*    1000-ABEND-RTN -- THE HOUSE ABEND ROUTINE, THE SAME SHAPE
017280*    USED IN EVERY QSAM STEP THIS SHOP RUNS: DUMP ABEND-REC TO
017290*    SYSOUT, CLOSE WHAT IS OPEN, DISPLAY THE FAILURE TO THE
017300*    CONSOLE, THEN FORCE A DIVIDE-BY-ZERO SO THE STEP ABENDS
017310*    WITH A NONZERO CONDITION CODE THE JOB SCHEDULER CAN SEE.
017320 1000-ABEND-RTN.
017330     WRITE SYSOUT-REC FROM ABEND-REC.
017340     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
017350     DISPLAY "*** ABNORMAL END OF JOB-MEASQLTY ***" UPON CONSOLE.
017360     DIVIDE ZERO-VAL INTO ONE-VAL.
017370*
017380******************************************************************
017390*    OPERATIONAL NOTES FOR THE JOB LOG REVIEWER --                *
017400*                                                                *
017410*    A NORMAL RUN DISPLAYS THE THREE COUNTS AT 999-CLEANUP AND    *
017420*    ENDS WITH "NORMAL END OF JOB MEASQLTY".  IF THAT LINE IS     *
017430*    MISSING FROM THE JOB LOG, THE STEP ABENDED AT 1000-ABEND-    *
017440*    RTN ABOVE -- CHECK THE DISPLAY IMMEDIATELY BEFORE THE DUMP   *
017450*    FOR THE REASON, THEN CHECK ABEND-REC ON SYSOUT FOR THE       *
017460*    PARA-NAME WHERE THE FAILURE WAS DETECTED.  THE ONLY REASON   *
017470*    CODED TODAY IS "EMPTY INPUT FILE" AT 000-HOUSEKEEPING; A     *
017480*    SUBSCRIPT-OUT-OF-RANGE ABEND (SEE THE TABLE-SIZING NOTE      *
017490*    NEAR THE TOP OF WORKING STORAGE) SHOWS UP AS A COMPILER-     *
017500*    GENERATED S0C4 INSTEAD AND WILL NOT WRITE AN ABEND-REC AT    *
017510*    ALL -- TREAT A MISSING QUALRPT WITH NO ABEND-REC ON SYSOUT   *
017520*    AS A LIKELY TABLE-OVERFLOW AND CHECK THE OCCURS CLAUSES      *
017530*    AGAINST THE CURRENT SEASON'S ROSTER AND METRIC-CATALOG       *
017540*    SIZES BEFORE RAISING A TICKET AGAINST THIS PROGRAM.          *
017550******************************************************************
