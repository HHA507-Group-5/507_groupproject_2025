000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  METRSLCT.
000040 AUTHOR. R T MOSHER.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 03/22/91.
000070 DATE-COMPILED. 03/22/91.
000080 SECURITY. NON-CONFIDENTIAL.
000090
000100******************************************************************
000110*REMARKS.
000120*
000130*          SECOND STEP OF THE MEASUREMENT-QUALITY JOB.  RE-READS
000140*          THE FULL MEASUREMENTS EXTRACT FROM THE TOP AND KEEPS
000150*          ONLY THE FIVE METRICS THE SPORTS-SCIENCE GROUP HAS
000160*          SIGNED OFF ON FOR THE PERFORMANCE MODEL.  EVERYTHING
000170*          ELSE IS COUNTED AS REJECTED AND DROPPED.
000180*
000190*          THE MATCH ON METRIC IS EXACT, BYTE FOR BYTE, INCLUDING
000200*          CASE -- SPORTS SCIENCE WAS EXPLICIT THAT "jump height"
000210*          AND "Jump Height (m)" ARE NOT THE SAME METRIC AS FAR
000220*          AS THIS STEP IS CONCERNED.  THIS PROGRAM DOES NOT
000230*          UPPER-CASE OR TRIM THE INCOMING METRIC THE WAY NAMECHK
000240*          FOLDS CASE ON PLAYERNAME -- IF THE VENDOR FEED EVER
000250*          SENDS THE APPROVED METRIC IN A DIFFERENT CASE OR WITH
000260*          DIFFERENT PUNCTUATION, IT IS COUNTED REJECTED, NOT
000270*          SELECTED, UNTIL SOMEBODY UPDATES THE TABLE BELOW.
000280*
000290*          THIS STEP OPENS QUALITY-REPORT EXTEND SO ITS SELECTION
000300*          TOTALS PRINT AS THE FOURTH SECTION OF THE SAME REPORT
000310*          MEASQLTY BUILT IN THE PRIOR STEP -- SAME HAND-OFF THE
000320*          SHOP HAS ALWAYS USED BETWEEN THE EDIT AND SEARCH STEPS
000330*          OF THE DAILY TREATMENT RUN.  METRSLCT MUST NOT RUN
000340*          BEFORE MEASQLTY HAS CLOSED QUALITY-REPORT -- THE JCL
000350*          RUNS THESE TWO STEPS IN A SINGLE JOB, IN ORDER, FOR
000360*          EXACTLY THIS REASON.  THIS PROGRAM DOES NOT AND CANNOT
000370*          CHECK THAT MEASQLTY RAN FIRST -- IT SIMPLY OPENS
000380*          EXTEND AND APPENDS WHATEVER IS ALREADY THERE.
000390*
000400*          DATA-NAME PREFIX LEGEND FOR THIS PROGRAM --
000410*            WS-SEL-  ONE OF THE FIVE APPROVED METRIC NAME LITERALS
000420*            SEL-     FIELD ON THE OUTPUT SELECTED-MEASUREMENT-REC
000430*            WS-PL-   PRINT-LINE WORK AREA (LABEL/VALUE VIEW)
000440*            WS-PLN-  PRINT-LINE WORK AREA (COUNT-ONLY VIEW)
000450*            WS-PLM-  PRINT-LINE WORK AREA (METRIC NAME/COUNT VIEW)
000460*          THESE ARE THE SAME PREFIX HABITS MEASQLTY USES FOR ITS
000470*          OWN PRINT-LINE REDEFINES, CARRIED OVER HERE SINCE BOTH
000480*          PROGRAMS SHARE ONE REPORT.
000490*
000500******************************************************************
000510*
000520*          INPUT FILE              -   DDS0002.MEASDATA
000530*
000540*          OUTPUT FILES PRODUCED   -   DDS0002.SELMEAS
000550*                                      DDS0002.QUALRPT (EXTEND)
000560*
000570*          DUMP FILE               -   SYSOUT
000580*
000590******************************************************************
000600*CHANGE-LOG.
000610*    DATE      BY   TICKET     DESCRIPTION
000620*    --------  ---  ---------  -----------------------------------
000630*    03/22/91  RTM  IS-0442    ORIGINAL CODING -- FIVE METRICS
000640*                              HARD-CODED PER THE SPORTS-SCIENCE
000650*                              SIGN-OFF MEMO ON FILE WITH THE
000660*                              REQUEST.  NO REJECT COUNT KEPT.
000670*    06/14/91  RTM  IS-0455    ADDED REJECTED-TOTAL AND THE
000680*                              SECTION 4 REPORT -- SPORTS SCIENCE
000690*                              WANTED TO SEE HOW MANY RECORDS THE
000700*                              STEP WAS DROPPING, NOT JUST HOW
000710*                              MANY IT KEPT.
000720*    09/02/91  RTM  IS-0466    NOW OPENS QUALITY-REPORT EXTEND SO
000730*                              THE TOTALS APPEND TO MEASQLTY'S
000740*                              REPORT INSTEAD OF A SEPARATE FILE.
000750*    02/03/94  DPK  IS-0601    OUT-OF-BALANCE ABEND NOW COMPARES
000760*                              SELECTED + REJECTED TO RECORDS
000770*                              READ -- CAUGHT A DROPPED RECORD ON
000780*                              THE SPRING TESTING BATCH.
000790*    04/30/98  WGH  Y2K-0031   MEAS-DATE ALREADY 4-DIGIT YEAR IN
000800*                              THIS FEED -- LOGGED FOR THE Y2K
000810*                              INVENTORY, NO CODE CHANGE.
000820*    08/11/99  WGH  IS-0733    (NO CHANGE HERE -- LOGGED SO THE
000830*                              CHANGE-LOG STAYS WITH THE JOB.)
000840*                              MEASQLTY 210-ACCUM-NAME-STATS AND
000850*                              THIS PROGRAM WERE BOTH SUPPOSED TO
000860*                              PICK UP THE NEW NAMECHK COPY THIS
000870*                              TICKET, BUT THIS STEP DOES NOT
000880*                              VALIDATE PLAYERNAME AT ALL -- SEE
000890*                              THE NOTE AT 250-WRITE-SELECTED.
000900*    07/19/01  DPK  IS-0759    ADDED PER-METRIC CONTROL TOTALS TO
000910*                              SECTION 4 -- PREVIOUSLY ONLY THE
000920*                              GRAND TOTAL PRINTED.  METRIC-VALUE
000930*                              CONFIRMED COPIED THROUGH VIA THE
000940*                              ALPHANUMERIC REDEFINES, NOT A
000950*                              NUMERIC MOVE -- SEE THE PARAGRAPH
000960*                              COMMENT AT 250-WRITE-SELECTED.
000970*    03/11/03  DPK  IS-0798    REVIEWED FOR THE THIRD APPROVED
000980*                              METRIC'S NAME CHANGE FROM "TOTAL
000990*                              DISTANCE" TO "TOTAL DISTANCE
001000*                              (DISTANCE_TOTAL)" -- SPORTS SCIENCE
001010*                              RE-EXPORTED THEIR METRIC LIST WITH
001020*                              THE VENDOR'S RAW FIELD NAME IN
001030*                              PARENTHESES.  WS-SEL-METRIC-3
001040*                              UPDATED TO MATCH.
001050******************************************************************
001060
001070******************************************************************
001080*    ENVIRONMENT DIVISION -- SAME SPECIAL-NAMES CHANNEL AND FILE- *
001090*    STATUS DISCIPLINE AS MEASQLTY, SINCE THIS STEP SHARES THE    *
001100*    SAME REPORT AND READS THE SAME MEASDATA EXTRACT.             *
001110******************************************************************
001120 ENVIRONMENT DIVISION.
001130 CONFIGURATION SECTION.
001140 SOURCE-COMPUTER. IBM-390.
001150 OBJECT-COMPUTER. IBM-390.
001160 SPECIAL-NAMES.
001170*    C01 IS THE CARRIAGE-CONTROL CHANNEL PUNCHED ON THE FORMS
001180*    FEEDING THE REPORT PRINTER -- "TOP OF FORM."  610-WRITE-
001190*    PAGE-HDR ADVANCES TO IT RATHER THAN TO A LITERAL LINE COUNT
001200*    SO THE PAGE BREAK LANDS RIGHT NO MATTER WHAT FORMS STOCK IS
001210*    LOADED.
001220     C01 IS NEXT-PAGE.
001230
001240 INPUT-OUTPUT SECTION.
001250 FILE-CONTROL.
001260*    SYSOUT IS THE HOUSE ABEND-DUMP FILE -- SEE COPY ABENDREC
001270*    BELOW AND 1000-ABEND-RTN.  NO FILE STATUS KEPT ON IT; IT IS
001280*    NEVER READ, ONLY WRITTEN ONCE ON THE WAY OUT THE DOOR.
001290     SELECT SYSOUT
001300     ASSIGN TO UT-S-SYSOUT
001310       ORGANIZATION IS SEQUENTIAL.
001320
001330*    MEASDATA IS THE SAME EXTRACT FILE MEASQLTY READ IN THE
001340*    PRIOR STEP.  THIS STEP RE-READS IT FROM THE TOP -- MEASQLTY
001350*    DID NOT CONSUME IT, AND THE TWO PROGRAMS COMMUNICATE ONLY
001360*    THROUGH THE SHARED REPORT FILE, NEVER THROUGH A PASSED
001370*    RECORD OR A CALL.
001380     SELECT MEASDATA
001390     ASSIGN TO UT-S-MEASDATA
001400       ACCESS MODE IS SEQUENTIAL
001410       FILE STATUS IS MFCODE.
001420
001430*    SELMEAS IS THIS STEP'S OWN OUTPUT -- ONE RECORD PER SELECTED
001440*    MEASUREMENT, COPIED THROUGH UNCHANGED.  DOWNSTREAM PERFORM-
001450*    ANCE-MODEL JOBS READ THIS FILE, NOT MEASDATA, SO THEY NEVER
001460*    SEE A REJECTED METRIC.
001470     SELECT SELMEAS
001480     ASSIGN TO UT-S-SELMEAS
001490       ACCESS MODE IS SEQUENTIAL
001500       FILE STATUS IS SFCODE.
001510
001520*    QUALRPT IS OPENED EXTEND, NOT OUTPUT -- SEE THE REMARKS
001530*    ABOVE ON WHY THIS STEP APPENDS TO MEASQLTY'S REPORT RATHER
001540*    THAN BUILDING ITS OWN.
001550     SELECT QUALRPT
001560     ASSIGN TO UT-S-QUALRPT
001570       ACCESS MODE IS SEQUENTIAL
001580       FILE STATUS IS RFCODE.
001590
001600******************************************************************
001610*    DATA DIVISION                                                *
001620******************************************************************
001630 DATA DIVISION.
001640 FILE SECTION.
001650*    SYSOUT-REC CARRIES THE HOUSE ABEND LAYOUT FROM COPY ABENDREC
001660*    OUT TO THE DUMP FILE -- SEE 1000-ABEND-RTN.  130 BYTES IS
001670*    THE SHOP-WIDE ABEND-DUMP RECORD WIDTH, WIDER THAN THE PRINT
001680*    LINE SO A LONG REASON TEXT IS NEVER TRUNCATED.
001690 FD  SYSOUT
001700     RECORDING MODE IS F
001710     LABEL RECORDS ARE STANDARD
001720     RECORD CONTAINS 130 CHARACTERS
001730     BLOCK CONTAINS 0 RECORDS
001740     DATA RECORD IS SYSOUT-REC.
001750 01  SYSOUT-REC  PIC X(130).
001760
001770******************************************************************
001780*    THIS FILE IS BUILT BY THE MEASUREMENT-COLLECTION EXTRACT     *
001790*    JOB.  ONE RECORD PER MEASUREMENT, NO KEY ORDER RELIED ON.    *
001800*    RE-READ HERE FROM THE TOP -- MEASQLTY DID NOT CONSUME IT.    *
001810*    THE COPY BRINGS IN BOTH THE NORMAL MEASUREMENT-REC VIEW AND  *
001820*    ITS MEASUREMENT-REC-ALPHA REDEFINES -- 250-WRITE-SELECTED    *
001830*    USES THE ALPHA VIEW FOR METRIC-VALUE, EVERYTHING ELSE USES   *
001840*    THE NORMAL VIEW.                                             *
001850******************************************************************
001860 FD  MEASDATA
001870     RECORDING MODE IS F
001880     LABEL RECORDS ARE STANDARD
001890     RECORD CONTAINS 137 CHARACTERS
001900     BLOCK CONTAINS 0 RECORDS
001910     DATA RECORD IS MEASUREMENT-REC.
001920     COPY MEASREC.
001930
001940******************************************************************
001950*    ONE RECORD FOR EVERY MEASUREMENT WHOSE METRIC IS ONE OF      *
001960*    THE FIVE SPORTS-SCIENCE PERFORMANCE METRICS.  RECORDS ARE    *
001970*    COPIED THROUGH UNCHANGED -- NO EDITING IS DONE HERE.  THE    *
001980*    COPY BRINGS IN THE MATCHING ALPHA REDEFINES SO METRIC-VALUE  *
001990*    CAN BE MOVED BYTE FOR BYTE INSTEAD OF RE-EDITED.             *
002000******************************************************************
002010 FD  SELMEAS
002020     RECORDING MODE IS F
002030     LABEL RECORDS ARE STANDARD
002040     RECORD CONTAINS 137 CHARACTERS
002050     BLOCK CONTAINS 0 RECORDS
002060     DATA RECORD IS SELECTED-MEASUREMENT-REC.
002070     COPY SELMEAS.
002080
002090*    QUALRPT IS THE SAME 132-BYTE PRINT-LINE LAYOUT MEASQLTY
002100*    USES FOR ITS OWN THREE SECTIONS -- KEPT AS A FLAT PIC X(132)
002110*    RATHER THAN A COPYBOOK SINCE NEITHER PROGRAM SHARES ANY
002120*    FIELD-LEVEL DETAIL ON THIS RECORD, ONLY THE OVERALL WIDTH
002130*    AND THE FACT BOTH STEPS WRITE TO IT.
002140 FD  QUALRPT
002150     RECORDING MODE IS F
002160     LABEL RECORDS ARE STANDARD
002170     RECORD CONTAINS 132 CHARACTERS
002180     BLOCK CONTAINS 0 RECORDS
002190     DATA RECORD IS RPT-REC.
002200 01  RPT-REC  PIC X(132).
002210
002220** QSAM FILE
002230 WORKING-STORAGE SECTION.
002240
002250******************************************************************
002260*    FILE-STATUS-CODES -- ONE TWO-BYTE FIELD PER FILE, EACH WITH  *
002270*    ITS OWN 88-LEVEL FOR THE ONE STATUS VALUE THIS PROGRAM CARES *
002280*    ABOUT.  SAME LAYOUT HABIT MEASQLTY USES.                     *
002290******************************************************************
002300 01  FILE-STATUS-CODES.
002310*    MFCODE -- "10" MEANS END OF FILE ON MEASDATA, THE ONLY
002320*    STATUS VALUE 100-MAINLINE'S READ CARES ABOUT.  ANY OTHER
002330*    NON-ZERO STATUS IS NOT TRAPPED HERE -- SEE THE ERROR-
002340*    HANDLING NOTE BELOW 200-SELECT-RTN'S BANNER.
002350     05  MFCODE                  PIC X(2).
002360         88  NO-MORE-DATA        VALUE "10".
002370*    SFCODE -- SPACES IS THE SUCCESSFUL-WRITE STATUS FOR SELMEAS.
002380*    NOT ACTUALLY TESTED ANYWHERE IN THIS PROGRAM TODAY; KEPT SO
002390*    A FUTURE MAINTAINER ADDING A WRITE-ERROR CHECK HAS THE
002400*    88-LEVEL ALREADY IN PLACE, MATCHING MEASQLTY'S HABIT OF
002410*    DECLARING THE SUCCESS CONDITION EVEN WHEN THE CALLING CODE
002420*    DOES NOT YET USE IT.
002430     05  SFCODE                  PIC X(2).
002440         88  CODE-WRITE-SEL      VALUE SPACES.
002450*    RFCODE -- SAME AS SFCODE, FOR THE SHARED QUALRPT FILE.
002460     05  RFCODE                  PIC X(2).
002470         88  CODE-WRITE-RPT      VALUE SPACES.
002480     05  FILLER                  PIC X(04).
002490
002500*    MORE-DATA-SW -- THE READ LOOP CONTROL SWITCH FOR MEASDATA.
002510*    100-MAINLINE'S GOVERNING PERFORM TESTS NO-MORE-MEASUREMENTS,
002520*    NEVER THE RAW "Y"/"N" VALUE, SO THE SWITCH COULD GROW A
002530*    THIRD STATE LATER (A READ-ERROR STATE, SAY) WITHOUT TOUCHING
002540*    THE PERFORM STATEMENT IN THE MAIN PARAGRAPH.
002550 77  MORE-DATA-SW                PIC X(01) VALUE "Y".
002560     88  NO-MORE-MEASUREMENTS    VALUE "N".
002570
002580******************************************************************
002590*    THE FIVE METRICS SPORTS SCIENCE HAS APPROVED FOR THE        *
002600*    PERFORMANCE MODEL.  MATCH IS EXACT -- CASE, SPACING, AND    *
002610*    PUNCTUATION ALL HAVE TO LINE UP BYTE FOR BYTE.  THESE FIVE  *
002620*    LITERALS ARE THE ENTIRE BUSINESS RULE THIS PROGRAM ENFORCES *
002630*    -- THERE IS NO TABLE FILE, NO PARAMETER CARD, NOTHING TO    *
002640*    RELOAD AT RUN TIME.  ADDING A SIXTH APPROVED METRIC MEANS   *
002650*    A RECOMPILE, NOT A DATA CHANGE -- DELIBERATE, SINCE SPORTS  *
002660*    SCIENCE SIGNS OFF ON THE APPROVED LIST ONLY A FEW TIMES A   *
002670*    YEAR AND WANTS EACH CHANGE TO GO THROUGH THE SAME REVIEW A  *
002680*    CODE CHANGE WOULD.                                          *
002690******************************************************************
002700 01  WS-SELECTED-METRIC-NAMES.
002710*    WS-SEL-METRIC-1 -- VERTICAL JUMP HEIGHT, HAWKINS' NATIVE
002720*    METRIC NAME, UNCHANGED SINCE THE ORIGINAL SIGN-OFF MEMO.
002730     05  WS-SEL-METRIC-1  PIC X(50) VALUE "Jump Height (m)".
002740*    WS-SEL-METRIC-2 -- PEAK PROPULSIVE POWER, KINEXON'S FEED.
002750     05  WS-SEL-METRIC-2  PIC X(50)
002760         VALUE "Peak Propulsive Power (W)".
002770*    WS-SEL-METRIC-3 -- TOTAL DISTANCE COVERED.  RENAMED IS-0798
002780*    (SEE CHANGE-LOG) TO CARRY THE VENDOR'S RAW FIELD NAME IN
002790*    PARENTHESES AFTER SPORTS SCIENCE RE-EXPORTED THEIR LIST.
002800     05  WS-SEL-METRIC-3  PIC X(50)
002810         VALUE "Total Distance (distance_total)".
002820*    WS-SEL-METRIC-4 -- ACCUMULATED ACCELERATION LOAD, VALD'S
002830*    FEED, CARRYING ITS OWN VENDOR FIELD NAME IN PARENTHESES.
002840     05  WS-SEL-METRIC-4  PIC X(50)
002850         VALUE "Accumulated Acceleration Load (accel_load_accum)".
002860*    WS-SEL-METRIC-5 -- MAX FORCE, TAGGED "LEFT/RIGHT" SINCE THE
002870*    VENDOR FEED REPORTS ONE COMBINED VALUE FOR BOTH LEGS, NOT
002880*    TWO SEPARATE MEASUREMENTS.
002890     05  WS-SEL-METRIC-5  PIC X(50)
002900         VALUE "Max Force (MaxForce; left/right)".
002910     05  FILLER           PIC X(10) VALUE SPACES.
002920
002930******************************************************************
002940*    WS-CONTROL-TOTALS -- THE RUN-WIDE COUNTS PRINTED AT SECTION  *
002950*    4 AND CHECKED FOR BALANCE AT 900-CLEANUP.  ALL COMP FOR THE  *
002960*    SAME REASON MEASQLTY'S COUNTERS ARE COMP -- BINARY ARITHMETIC*
002970*    ON A SIMPLE ADD-1 COUNTER IS CHEAPER THAN ZONED DECIMAL, AND *
002980*    NONE OF THESE FIELDS ARE EVER PRINTED DIRECTLY -- THEY ARE   *
002990*    ALWAYS MOVED INTO A DISPLAY PRINT-LINE FIELD FIRST.          *
003000******************************************************************
003010 01  WS-CONTROL-TOTALS.
003020*    RECORDS-READ -- BUMPED ONCE PER READ OF MEASDATA, INCLUDING
003030*    THE PRIMING READ AT 000-HOUSEKEEPING.  COMPARED AGAINST
003040*    SELECTED-TOTAL + REJECTED-TOTAL AT 900-CLEANUP -- IS-0601
003050*    ADDED THAT CHECK AFTER A DROPPED RECORD SLIPPED THROUGH ON
003060*    THE SPRING TESTING BATCH (SEE CHANGE-LOG).
003070     05  RECORDS-READ            PIC 9(9) COMP.
003080*    SELECTED-TOTAL -- BUMPED ONCE PER RECORD WRITTEN TO SELMEAS,
003090*    REGARDLESS OF WHICH OF THE FIVE METRICS MATCHED.
003100     05  SELECTED-TOTAL          PIC 9(9) COMP.
003110*    REJECTED-TOTAL -- BUMPED ONCE PER RECORD WHOSE METRIC
003120*    MATCHED NONE OF THE FIVE APPROVED NAMES.
003130     05  REJECTED-TOTAL          PIC 9(9) COMP.
003140*    METRIC-1-COUNT THROUGH METRIC-5-COUNT -- PER-METRIC CONTROL
003150*    TOTALS ADDED IS-0759 (SEE CHANGE-LOG) SO SECTION 4 CAN SHOW
003160*    THE SPLIT ACROSS THE FIVE METRICS, NOT JUST THE GRAND TOTAL.
003170*    PIC 9(7) RATHER THAN 9(9) LIKE THE OTHER THREE FIELDS SINCE
003180*    NO SINGLE METRIC IS EXPECTED TO EVER APPROACH THE FULL-FILE
003190*    VOLUME -- CONSISTENT WITH THE WIDTH MEASQLTY USES FOR ITS
003200*    OWN PER-SOURCE COUNTERS.
003210     05  METRIC-1-COUNT          PIC 9(7) COMP.
003220     05  METRIC-2-COUNT          PIC 9(7) COMP.
003230     05  METRIC-3-COUNT          PIC 9(7) COMP.
003240     05  METRIC-4-COUNT          PIC 9(7) COMP.
003250     05  METRIC-5-COUNT          PIC 9(7) COMP.
003260     05  FILLER                  PIC X(04).
003270
003280*    WS-CHECK-TOTAL -- SCRATCH FIELD FOR THE OUT-OF-BALANCE TEST
003290*    AT 900-CLEANUP.  KEPT AS ITS OWN 77-LEVEL RATHER THAN A
003300*    FIELD IN WS-CONTROL-TOTALS SINCE IT IS A COMPUTED VALUE, NOT
003310*    A COUNT THIS PROGRAM MAINTAINS ACROSS THE RUN.
003320 77  WS-CHECK-TOTAL              PIC 9(9) COMP.
003330
003340******************************************************************
003350*    THE SAME PRINT-LINE WORK AREA MEASQLTY USES, SO THE FOURTH  *
003360*    SECTION OF THE REPORT LOOKS LIKE THE OTHER THREE.  THREE     *
003370*    REDEFINES OF THE ONE 132-BYTE AREA, EACH GIVING A DIFFERENT  *
003380*    FIELD-LEVEL VIEW FOR A DIFFERENT KIND OF DETAIL LINE --      *
003390*    LABEL/VALUE, COUNT-ONLY, AND METRIC-NAME/COUNT.  ONLY ONE    *
003400*    VIEW IS EVER LOADED AT A TIME; 700-WRITE-TOTALS CLEARS THE   *
003410*    WHOLE AREA WITH MOVE SPACES BEFORE SWITCHING VIEWS SO STALE  *
003420*    BYTES FROM THE PREVIOUS VIEW NEVER BLEED INTO THE NEXT LINE. *
003430******************************************************************
003440 01  WS-PRINT-LINE.
003450     05  WS-PL-LABEL             PIC X(40).
003460     05  WS-PL-VALUE             PIC X(92).
003470 01  WS-PRINT-LINE-NUM REDEFINES WS-PRINT-LINE.
003480     05  FILLER                  PIC X(40).
003490     05  WS-PLN-COUNT            PIC 9(09).
003500     05  FILLER                  PIC X(83).
003510 01  WS-PRINT-LINE-METRIC REDEFINES WS-PRINT-LINE.
003520     05  WS-PLM-NAME             PIC X(52).
003530     05  WS-PLM-COUNT            PIC X(20).
003540     05  FILLER                  PIC X(60).
003550
003560*    WS-SECTION-HDR -- THE SECTION-TITLE LINE, SAME 3/60/69
003570*    COLUMN SPLIT MEASQLTY USES FOR ITS OWN THREE SECTION
003580*    HEADERS, SO ALL FOUR SECTIONS OF THE REPORT INDENT THEIR
003590*    TITLE THE SAME AMOUNT.
003600 01  WS-SECTION-HDR.
003610     05  FILLER                  PIC X(3) VALUE SPACES.
003620     05  SEC-TITLE-O             PIC X(60) VALUE SPACES.
003630     05  FILLER                  PIC X(69) VALUE SPACES.
003640
003650*    WS-BLANK-LINE -- ONE FULL-WIDTH SPACE LINE, WRITTEN AT THE
003660*    TOP OF EVERY PAGE AND AFTER EVERY SECTION HEADER, SAME AS
003670*    MEASQLTY.
003680 01  WS-BLANK-LINE.
003690     05  FILLER                  PIC X(132) VALUE SPACES.
003700
003710*    WS-LINES -- LINES WRITTEN SINCE THE LAST PAGE BREAK.
003720*    630-WRITE-DETAIL-LINE CHECKS THIS AGAINST 55 BEFORE EVERY
003730*    DETAIL LINE AND FORCES A NEW PAGE IF THE NEXT LINE WOULD RUN
003740*    OFF THE FORM -- SAME 55-LINE PAGE DEPTH MEASQLTY USES.
003750 77  WS-LINES                    PIC 9(02) VALUE 0.
003760
003770*    COPY ABENDREC BRINGS IN THE HOUSE ABEND-DUMP LAYOUT (ABEND-
003780*    REASON, ACTUAL-VAL, EXPECTED-VAL, ZERO-VAL, ONE-VAL) SHARED
003790*    BY EVERY PROGRAM IN THE SHOP THAT NEEDS TO FORCE A NONZERO
003800*    CONDITION CODE -- SEE 1000-ABEND-RTN.
003810 COPY ABENDREC.
003820
003830******************************************************************
003840*    PROCEDURE DIVISION -- THE GOVERNING FLOW IS PRIME-READ,      *
003850*    PROCESS, READ-NEXT, THE SAME SHAPE MEASQLTY'S MAINLINE USES  *
003860*    AND THE SHOP'S STANDARD PATTERN FOR A SEQUENTIAL FILE READ   *
003870*    THAT MUST EXIT CLEANLY THE MOMENT THE LAST RECORD HAS BEEN   *
003880*    PROCESSED, NOT ONE PASS LATE.                                *
003890******************************************************************
003900 PROCEDURE DIVISION.
003910     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003920     PERFORM 100-MAINLINE THRU 100-EXIT
003930             UNTIL NO-MORE-MEASUREMENTS.
003940     PERFORM 900-CLEANUP THRU 900-EXIT.
003950     MOVE +0 TO RETURN-CODE.
003960     GOBACK.
003970
003980******************************************************************
003990*    000-HOUSEKEEPING -- OPEN ALL FOUR FILES AND PRIME THE READ   *
004000*    LOOP.  QUALRPT IS OPENED EXTEND HERE, NOT OUTPUT -- SEE THE   *
004010*    REMARKS ABOVE.  AN EMPTY MEASDATA IS TREATED AS AN ABEND      *
004020*    RATHER THAN A ZERO-RECORD NORMAL RUN, SINCE AN EMPTY EXTRACT  *
004030*    IS ALWAYS A SIGN THE UPSTREAM COLLECTION JOB FAILED, NEVER A  *
004040*    LEGITIMATE "NO ATHLETES TESTED TODAY" CONDITION.              *
004050******************************************************************
004060 000-HOUSEKEEPING.
004070     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
004080     DISPLAY "******** BEGIN JOB METRSLCT ********".
004090     INITIALIZE WS-CONTROL-TOTALS.
004100
004110     OPEN INPUT MEASDATA.
004120     OPEN OUTPUT SELMEAS, SYSOUT.
004130     OPEN EXTEND QUALRPT.
004140
004150*    PRIMING READ -- IF THIS ONE HITS END OF FILE THE WHOLE
004160*    EXTRACT IS EMPTY, WHICH IS AN ABEND CONDITION, NOT A
004170*    ZERO-DETAIL NORMAL RUN.  SEE THE BANNER ABOVE.
004180     READ MEASDATA
004190         AT END
004200         MOVE "N" TO MORE-DATA-SW
004210     END-READ.
004220     IF NO-MORE-MEASUREMENTS
004230         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
004240         GO TO 1000-ABEND-RTN.
004250     ADD 1 TO RECORDS-READ.
004260 000-EXIT.
004270     EXIT.
004280
004290******************************************************************
004300*    100-MAINLINE -- SELECT-OR-REJECT THE RECORD IN HAND, THEN     *
004310*    READ THE NEXT ONE.  THE READ SITS AT THE BOTTOM OF THIS       *
004320*    PARAGRAPH, NOT THE TOP, SO THE RECORD JUST READ IS ALWAYS     *
004330*    THE ONE 200-SELECT-RTN TESTS -- STANDARD PRIME/PROCESS/READ-  *
004340*    NEXT SHAPE, SAME AS MEASQLTY'S OWN MAINLINE.                  *
004350******************************************************************
004360 100-MAINLINE.
004370     MOVE "100-MAINLINE" TO PARA-NAME.
004380     PERFORM 200-SELECT-RTN THRU 200-EXIT.
004390
004400*    NO FILE-STATUS TEST BEYOND AT END HERE -- A HARDWARE READ
004410*    ERROR ON THIS FILE WOULD SHOW UP AS A NON-"00", NON-"10"
004420*    VALUE IN MFCODE THAT THIS PROGRAM DOES NOT TRAP, THE SAME
004430*    GAP MEASQLTY'S OWN READ PARAGRAPH DOCUMENTS AND LEAVES OPEN
004440*    FOR THE SAME REASON -- NEITHER PROGRAM HAS EVER SEEN A
004450*    MISREAD ON THIS EXTRACT IN PRODUCTION.
004460     READ MEASDATA
004470         AT END
004480         MOVE "N" TO MORE-DATA-SW
004490         GO TO 100-EXIT
004500     END-READ.
004510     ADD 1 TO RECORDS-READ.
004520 100-EXIT.
004530     EXIT.
004540
004550******************************************************************
004560*    200-SELECT-RTN -- TEST METRIC AGAINST EACH OF THE FIVE        *
004570*    APPROVED NAMES IN TURN.  A LINEAR IF/ELSE-IF CHAIN RATHER     *
004580*    THAN A TABLE SEARCH ON PURPOSE -- FIVE COMPARES IS CHEAPER    *
004590*    TO WRITE AND CHEAPER TO READ THAN BUILDING AND SEARCHING A    *
004600*    FIVE-ROW TABLE FOR A LIST THAT ONLY CHANGES A FEW TIMES A     *
004610*    YEAR.  THE FIRST MATCH WINS AND BUMPS ITS OWN PER-METRIC      *
004620*    COUNTER; NO RECORD CAN MATCH MORE THAN ONE OF THE FIVE SINCE  *
004630*    THE FIVE APPROVED NAMES ARE THEMSELVES ALL DIFFERENT TEXT.    *
004640*    ANYTHING MATCHING NONE OF THE FIVE FALLS TO THE FINAL ELSE    *
004650*    AND IS COUNTED REJECTED -- THAT IS THE ENTIRE BUSINESS RULE   *
004660*    OF THIS PROGRAM IN ONE PARAGRAPH.                             *
004670******************************************************************
004680 200-SELECT-RTN.
004690     MOVE "200-SELECT-RTN" TO PARA-NAME.
004700     IF METRIC = WS-SEL-METRIC-1
004710         ADD 1 TO METRIC-1-COUNT
004720         PERFORM 250-WRITE-SELECTED THRU 250-EXIT
004730     ELSE IF METRIC = WS-SEL-METRIC-2
004740         ADD 1 TO METRIC-2-COUNT
004750         PERFORM 250-WRITE-SELECTED THRU 250-EXIT
004760     ELSE IF METRIC = WS-SEL-METRIC-3
004770         ADD 1 TO METRIC-3-COUNT
004780         PERFORM 250-WRITE-SELECTED THRU 250-EXIT
004790     ELSE IF METRIC = WS-SEL-METRIC-4
004800         ADD 1 TO METRIC-4-COUNT
004810         PERFORM 250-WRITE-SELECTED THRU 250-EXIT
004820     ELSE IF METRIC = WS-SEL-METRIC-5
004830         ADD 1 TO METRIC-5-COUNT
004840         PERFORM 250-WRITE-SELECTED THRU 250-EXIT
004850     ELSE
004860         ADD 1 TO REJECTED-TOTAL.
004870 200-EXIT.
004880     EXIT.
004890
004900******************************************************************
004910*    250-WRITE-SELECTED -- COPY THE MATCHED RECORD THROUGH TO      *
004920*    SELMEAS UNCHANGED.  NOTE THIS PARAGRAPH DOES NOT CALL         *
004930*    NAMECHK OR OTHERWISE CHECK PLAYERNAME FOR AN INVALID VALUE    *
004940*    -- THAT IS DELIBERATE.  MEASQLTY HAS ALREADY COUNTED AND      *
004950*    REPORTED INVALID NAMES IN SECTION 2 OF THE SHARED REPORT BY   *
004960*    THE TIME THIS STEP RUNS; RE-CHECKING HERE WOULD EITHER        *
004970*    SILENTLY DROP AN OTHERWISE-GOOD MEASUREMENT OR DUPLICATE      *
004980*    MEASQLTY'S OWN COUNT, NEITHER OF WHICH SPORTS SCIENCE ASKED   *
004990*    FOR.  SELMEAS CARRIES WHATEVER PLAYERNAME THE EXTRACT FED     *
005000*    US, INVALID OR NOT -- DOWNSTREAM CONSUMERS OF SELMEAS ARE     *
005010*    EXPECTED TO CROSS-REFERENCE SECTION 2 OF THE REPORT IF THEY   *
005020*    CARE.                                                         *
005030******************************************************************
005040 250-WRITE-SELECTED.
005050     MOVE "250-WRITE-SELECTED" TO PARA-NAME.
005060*    IS-0759 FOLLOW-UP -- METRIC-VALUE IS COPIED THROUGH VIA THE
005070*    MEASUREMENT-REC-ALPHA/SELECTED-MEASUREMENT-REC-ALPHA BYTE
005080*    WINDOWS, NOT A NUMERIC MOVE.  A NUMERIC MOVE OF A SIGNED
005090*    PACKED-LOOKING FIELD LIKE THIS ONE RE-EDITS THE SIGN AND
005100*    DECIMAL POSITION ON SOME COMPILERS -- THE ALPHANUMERIC MOVE
005110*    GUARANTEES THE 13 BYTES LAND ON THE OUTPUT FILE EXACTLY AS
005120*    THE EXTRACT JOB WROTE THEM.
005130     MOVE PLAYERNAME     TO SEL-PLAYERNAME.
005140     MOVE TEAM           TO SEL-TEAM.
005150     MOVE MEAS-DATE      TO SEL-MEAS-DATE.
005160     MOVE MEAS-TIME      TO SEL-MEAS-TIME.
005170     MOVE DATA-SOURCE    TO SEL-DATA-SOURCE.
005180     MOVE METRIC         TO SEL-METRIC.
005190     MOVE MSA-METRIC-VALUE-X TO SEL-METRIC-VALUE-X.
005200     WRITE SELECTED-MEASUREMENT-REC.
005210     ADD 1 TO SELECTED-TOTAL.
005220 250-EXIT.
005230     EXIT.
005240
005250*    610-WRITE-PAGE-HDR -- ADVANCE TO THE TOP-OF-FORM CHANNEL AND
005260*    RESET THE LINE COUNT.  ONLY EVER CALLED FROM THIS PROGRAM'S
005270*    OWN SECTION 4, SINCE MEASQLTY HAS ALREADY WRITTEN AND CLOSED
005280*    ITS OWN PAGE BREAKS BEFORE THIS STEP EVEN OPENS THE FILE.
005290 610-WRITE-PAGE-HDR.
005300     MOVE "610-WRITE-PAGE-HDR" TO PARA-NAME.
005310     WRITE RPT-REC FROM WS-BLANK-LINE
005320         AFTER ADVANCING NEXT-PAGE.
005330     MOVE ZERO TO WS-LINES.
005340 610-EXIT.
005350     EXIT.
005360
005370*    620-WRITE-SECTION-HDR -- WRITE THE SECTION TITLE MOVED INTO
005380*    SEC-TITLE-O BY THE CALLER, THEN A BLANK LINE.  ONLY CALLED
005390*    ONCE PER RUN, FROM 700-WRITE-TOTALS, SINCE THIS PROGRAM
005400*    PRINTS EXACTLY ONE SECTION.
005410 620-WRITE-SECTION-HDR.
005420     MOVE "620-WRITE-SECTION-HDR" TO PARA-NAME.
005430     WRITE RPT-REC FROM WS-SECTION-HDR
005440         AFTER ADVANCING 2.
005450     WRITE RPT-REC FROM WS-BLANK-LINE.
005460     ADD 3 TO WS-LINES.
005470 620-EXIT.
005480     EXIT.
005490
005500*    630-WRITE-DETAIL-LINE -- THE COMMON EXIT POINT FOR EVERY
005510*    DETAIL LINE 700-WRITE-TOTALS WRITES, WHICHEVER OF THE THREE
005520*    WS-PRINT-LINE REDEFINES THE CALLER LOADED.  CHECKS THE
005530*    55-LINE PAGE DEPTH FIRST, SAME AS MEASQLTY'S OWN VERSION OF
005540*    THIS PARAGRAPH.
005550 630-WRITE-DETAIL-LINE.
005560     MOVE "630-WRITE-DETAIL-LINE" TO PARA-NAME.
005570     IF WS-LINES > 55
005580         PERFORM 610-WRITE-PAGE-HDR THRU 610-EXIT
005590     END-IF.
005600     WRITE RPT-REC FROM WS-PRINT-LINE
005610         AFTER ADVANCING 1.
005620     ADD 1 TO WS-LINES.
005630 630-EXIT.
005640     EXIT.
005650
005660******************************************************************
005670*    700-WRITE-TOTALS -- SECTION 4 OF THE SHARED REPORT.  FIVE     *
005680*    PER-METRIC DETAIL LINES FOLLOWED BY THREE GRAND-TOTAL LINES   *
005690*    (SELECTED, REJECTED, READ).  EACH OF THE FIVE PER-METRIC      *
005700*    LINES CLEARS WS-PRINT-LINE-METRIC WITH MOVE SPACES BEFORE     *
005710*    LOADING IT -- WITHOUT THAT CLEAR, A SHORTER METRIC NAME ON    *
005720*    A LATER LINE WOULD LEAVE TRAILING CHARACTERS FROM A LONGER    *
005730*    NAME ON AN EARLIER LINE SITTING IN THE SAME BYTES.            *
005740******************************************************************
005750 700-WRITE-TOTALS.
005760     MOVE "700-WRITE-TOTALS" TO PARA-NAME.
005770     PERFORM 610-WRITE-PAGE-HDR THRU 610-EXIT.
005780     MOVE "SECTION 4 -- SELECTION TOTALS" TO SEC-TITLE-O.
005790     PERFORM 620-WRITE-SECTION-HDR THRU 620-EXIT.
005800
005810*    METRIC 1 OF 5 -- SEE WS-SEL-METRIC-1 ABOVE FOR THE APPROVED
005820*    NAME THIS COUNT IS FOR.
005830     MOVE SPACES TO WS-PRINT-LINE-METRIC.
005840     MOVE WS-SEL-METRIC-1 TO WS-PLM-NAME.
005850     MOVE METRIC-1-COUNT TO WS-PLM-COUNT(1:9).
005860     PERFORM 630-WRITE-DETAIL-LINE THRU 630-EXIT.
005870
005880*    METRIC 2 OF 5.
005890     MOVE SPACES TO WS-PRINT-LINE-METRIC.
005900     MOVE WS-SEL-METRIC-2 TO WS-PLM-NAME.
005910     MOVE METRIC-2-COUNT TO WS-PLM-COUNT(1:9).
005920     PERFORM 630-WRITE-DETAIL-LINE THRU 630-EXIT.
005930
005940*    METRIC 3 OF 5.
005950     MOVE SPACES TO WS-PRINT-LINE-METRIC.
005960     MOVE WS-SEL-METRIC-3 TO WS-PLM-NAME.
005970     MOVE METRIC-3-COUNT TO WS-PLM-COUNT(1:9).
005980     PERFORM 630-WRITE-DETAIL-LINE THRU 630-EXIT.
005990
006000*    METRIC 4 OF 5.
006010     MOVE SPACES TO WS-PRINT-LINE-METRIC.
006020     MOVE WS-SEL-METRIC-4 TO WS-PLM-NAME.
006030     MOVE METRIC-4-COUNT TO WS-PLM-COUNT(1:9).
006040     PERFORM 630-WRITE-DETAIL-LINE THRU 630-EXIT.
006050
006060*    METRIC 5 OF 5.
006070     MOVE SPACES TO WS-PRINT-LINE-METRIC.
006080     MOVE WS-SEL-METRIC-5 TO WS-PLM-NAME.
006090     MOVE METRIC-5-COUNT TO WS-PLM-COUNT(1:9).
006100     PERFORM 630-WRITE-DETAIL-LINE THRU 630-EXIT.
006110
006120*    ONE BLANK LINE SEPARATING THE FIVE PER-METRIC COUNTS FROM
006130*    THE THREE GRAND-TOTAL LINES BELOW.
006140     MOVE SPACES TO WS-PRINT-LINE.
006150     PERFORM 630-WRITE-DETAIL-LINE THRU 630-EXIT.
006160
006170*    GRAND TOTAL SELECTED -- SHOULD ALWAYS EQUAL THE SUM OF THE
006180*    FIVE PER-METRIC COUNTS ABOVE.  NOT CROSS-FOOTED AGAINST THEM
006190*    HERE; THE 900-CLEANUP BALANCE CHECK ONLY COMPARES SELECTED
006200*    PLUS REJECTED AGAINST RECORDS READ, NOT THE FIVE-WAY SPLIT.
006210     MOVE "TOTAL SELECTED:" TO WS-PL-LABEL.
006220     MOVE SPACES TO WS-PRINT-LINE-NUM.
006230     MOVE "TOTAL SELECTED:" TO WS-PL-LABEL.
006240     MOVE SELECTED-TOTAL TO WS-PLN-COUNT.
006250     PERFORM 630-WRITE-DETAIL-LINE THRU 630-EXIT.
006260
006270*    GRAND TOTAL REJECTED.
006280     MOVE SPACES TO WS-PRINT-LINE-NUM.
006290     MOVE "TOTAL REJECTED:" TO WS-PL-LABEL.
006300     MOVE REJECTED-TOTAL TO WS-PLN-COUNT.
006310     PERFORM 630-WRITE-DETAIL-LINE THRU 630-EXIT.
006320
006330*    GRAND TOTAL RECORDS READ -- THE FIGURE 900-CLEANUP CHECKS
006340*    SELECTED-TOTAL + REJECTED-TOTAL AGAINST, PRINTED LAST SO THE
006350*    READER CAN EYEBALL THE ARITHMETIC WITHOUT SCROLLING BACK.
006360     MOVE SPACES TO WS-PRINT-LINE-NUM.
006370     MOVE "TOTAL RECORDS READ:" TO WS-PL-LABEL.
006380     MOVE RECORDS-READ TO WS-PLN-COUNT.
006390     PERFORM 630-WRITE-DETAIL-LINE THRU 630-EXIT.
006400 700-EXIT.
006410     EXIT.
006420
006430*    800-CLOSE-FILES -- SEPARATE FROM 900-CLEANUP FOR THE SAME
006440*    REASON MEASQLTY SPLITS ITS OWN 850-CLOSE-FILES OUT OF ITS
006450*    999-CLEANUP -- 1000-ABEND-RTN NEEDS TO CLOSE THE FILES ON
006460*    THE WAY OUT WITHOUT ALSO RUNNING THE NORMAL-END SUMMARY
006470*    DISPLAYS OR THE SECTION 4 REPORT WRITE, NEITHER OF WHICH
006480*    BELONG ON AN ABENDING RUN.
006490 800-CLOSE-FILES.
006500     MOVE "800-CLOSE-FILES" TO PARA-NAME.
006510     CLOSE MEASDATA, SELMEAS, QUALRPT, SYSOUT.
006520 800-EXIT.
006530     EXIT.
006540
006550******************************************************************
006560*    900-CLEANUP -- THE OUT-OF-BALANCE CHECK ADDED IS-0601 (SEE    *
006570*    CHANGE-LOG) RUNS BEFORE ANYTHING ELSE IN THIS PARAGRAPH.  IF  *
006580*    SELECTED-TOTAL PLUS REJECTED-TOTAL DOES NOT EXACTLY EQUAL     *
006590*    RECORDS-READ, SOME RECORD WAS COUNTED TWICE, DROPPED, OR      *
006600*    FELL THROUGH 200-SELECT-RTN'S IF/ELSE-IF CHAIN WITHOUT        *
006610*    HITTING EITHER THE MATCH BRANCHES OR THE FINAL ELSE -- A      *
006620*    CONDITION THAT SHOULD BE IMPOSSIBLE GIVEN THE CHAIN'S SHAPE,  *
006630*    BUT THE CHECK STAYS AS A BELT-AND-SUSPENDERS GUARD SINCE IT   *
006640*    ALREADY CAUGHT ONE REAL DATA PROBLEM ONCE.  ONLY IF THE RUN   *
006650*    BALANCES DOES THIS PARAGRAPH GO ON TO PRINT SECTION 4 AND     *
006660*    CLOSE THE FILES.                                              *
006670******************************************************************
006680 900-CLEANUP.
006690     MOVE "900-CLEANUP" TO PARA-NAME.
006700     COMPUTE WS-CHECK-TOTAL = SELECTED-TOTAL + REJECTED-TOTAL.
006710     IF WS-CHECK-TOTAL NOT EQUAL TO RECORDS-READ
006720         MOVE "** INVALID RUN - SELECTED + REJECTED OUT OF"
006730              TO ABEND-REASON
006740         MOVE WS-CHECK-TOTAL TO ACTUAL-VAL
006750         MOVE RECORDS-READ   TO EXPECTED-VAL
006760         GO TO 1000-ABEND-RTN
006770     END-IF.
006780
006790     PERFORM 700-WRITE-TOTALS THRU 700-EXIT.
006800     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
006810
006820*    THE JOB-LOG SUMMARY BELOW DUPLICATES THE THREE GRAND-TOTAL
006830*    LINES 700-WRITE-TOTALS JUST WROTE TO THE REPORT -- DELIBERATE,
006840*    SAME AS MEASQLTY'S OWN JOB-LOG SUMMARY.  THE REPORT IS FOR
006850*    SPORTS SCIENCE; THE DISPLAY OUTPUT IS FOR WHOEVER IS WATCHING
006860*    THE JOB LOG THE NIGHT IT RUNS AND WANTS THE NUMBERS WITHOUT
006870*    PULLING UP THE PRINT FILE.
006880     DISPLAY "** RECORDS READ **".
006890     DISPLAY RECORDS-READ.
006900     DISPLAY "** RECORDS SELECTED **".
006910     DISPLAY SELECTED-TOTAL.
006920     DISPLAY "** RECORDS REJECTED **".
006930     DISPLAY REJECTED-TOTAL.
006940     DISPLAY "******** NORMAL END OF JOB METRSLCT ********".
006950 900-EXIT.
006960     EXIT.
006970
006980*    1000-ABEND-RTN -- THE HOUSE ABEND ROUTINE, THE SAME SHAPE
006990*    NAMECHK'S CALLERS AND MEASQLTY BOTH USE -- WRITE THE ABEND
007000*    RECORD, CLOSE WHAT IS OPEN, DISPLAY TO THE CONSOLE, THEN
007010*    FORCE A NONZERO CONDITION CODE WITH A DELIBERATE DIVIDE BY
007020*    ZERO SO THE JOB SCHEDULER FLAGS THE STEP AS FAILED.  THERE
007030*    IS NO STOP RUN OR GOBACK AFTER THE DIVIDE -- THE DIVIDE
007040*    ITSELF IS WHAT ENDS THE PROGRAM, ABNORMALLY, WHICH IS THE
007050*    WHOLE POINT.
007060 1000-ABEND-RTN.
007070     WRITE SYSOUT-REC FROM ABEND-REC.
007080     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
007090     DISPLAY "*** ABNORMAL END OF JOB-METRSLCT ***" UPON CONSOLE.
007100     DIVIDE ZERO-VAL INTO ONE-VAL.
007110
007120******************************************************************
007130*    OPERATIONAL NOTES FOR THE JOB-LOG REVIEWER --                 *
007140*      1. THIS STEP MUST RUN AFTER MEASQLTY IN THE SAME JOB, NOT   *
007150*         BEFORE, OR SECTION 4 WILL APPEAR AHEAD OF SECTIONS 1-3   *
007160*         ON THE PRINTED REPORT, OR (WORSE) OPEN EXTEND WILL       *
007170*         CREATE A NEW QUALRPT DATA SET IF NONE EXISTS YET.        *
007180*      2. AN "EMPTY INPUT FILE" ABEND HERE, RIGHT AFTER A CLEAN    *
007190*         MEASQLTY RUN ON THE SAME EXTRACT, MEANS THE TWO STEPS    *
007200*         ARE POINTED AT DIFFERENT MEASDATA DATA SETS -- CHECK     *
007210*         THE JCL DD STATEMENTS BEFORE ASSUMING A DATA PROBLEM.    *
007220*      3. THE "SELECTED + REJECTED OUT OF" ABEND MEANS A RECORD    *
007230*         WAS LOST OR DOUBLE-COUNTED BETWEEN THE PRIMING READ AND  *
007240*         THE LAST RECORD -- REVIEW THIS COPY OF METRSLCT AGAINST  *
007250*         200-SELECT-RTN'S IF/ELSE-IF CHAIN FOR A MISPLACED PERIOD *
007260*         OR A MISSING ELSE BEFORE SUSPECTING THE EXTRACT ITSELF.  *
007270******************************************************************
